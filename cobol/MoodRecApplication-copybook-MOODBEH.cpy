000100******************************************************************
000200*    MOODBEH  -  BEHAVIOR HISTORY RECORD                         *
000300*    ONE ENTRY PER OBSERVED MOOD FOR A USER/HOUR.  READ IN AT    *
000400*    JOB START TO BUILD THE LEARNING TABLE (WS-BEHAVIOR-TABLE    *
000500*    BELOW), AND WRITTEN BACK OUT FOR EVERY NON-ANONYMOUS        *
000600*    REQUEST THIS RUN PROCESSES.                                *
000700*                                                    RS 04/02/95 *
000800*    09/14/97 RS  RAISED TABLE CAP TO 2000 ROWS - 100/USER TIMES *
000900*                 20 ACTIVE USERS WAS RUNNING TIGHT ON TEST.     *
001000******************************************************************
001100 01  BEHAVIOR-REC.
001200     05  BH-USER-ID                  PIC X(10).
001300     05  BH-HOUR                     PIC 9(2).
001400     05  BH-MOOD                     PIC X(10).
001500     05  BH-MOOD-COUNT               PIC 9(3).
001600     05  BH-TYPING-SPEED             PIC 9(2)V9(2).
001700     05  BH-TYPING-SPEED-BRK REDEFINES BH-TYPING-SPEED.
001800         10  BH-TYPING-WHOLE         PIC 9(2).
001900         10  BH-TYPING-FRAC          PIC 9(2).
002000******************************************************************
002100*    IN-MEMORY LEARNING TABLE - LOADED ONCE AT 910-LOAD-BEHAVIOR *
002200*    HIST, THEN UPDATED IN PLACE AS EACH NON-ANONYMOUS REQUEST IS*
002300*    SCORED.  CAP OF 100 ROWS PER USER IS ENFORCED BY THE        *
002400*    PROGRAM, NOT BY THIS TABLE'S SIZE - THE TABLE HOLDS ALL     *
002500*    USERS AT ONCE.                                              *
002600******************************************************************
002700 01  WS-BEHAVIOR-TABLE.
002800     05  WS-BEHV-COUNT               PIC 9(4) COMP VALUE 0.
002900     05  WS-BEHV-ROW OCCURS 2000 TIMES
003000                     INDEXED BY WS-BEHV-IDX.
003100         10  WS-BEHV-USER-ID         PIC X(10).
003200         10  WS-BEHV-HOUR            PIC 9(2).
003300         10  WS-BEHV-MOOD            PIC X(10).
003400         10  WS-BEHV-MOOD-COUNT      PIC 9(3).
003500         10  WS-BEHV-TYPING-SPEED    PIC 9(2)V9(2).
003600         10  WS-BEHV-SEQUENCE        PIC 9(9) COMP.
