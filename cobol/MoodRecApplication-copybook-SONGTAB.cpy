001100******************************************************************
001200**   SONGTAB - FIXED SONG CATALOG, 8 CATEGORIES X 5 SONGS/CAT. *
001300**   LOADED BY VALUE AT COMPILE TIME - NO FILE I/O. CATALOG    *
001400**   ORDER WITHIN EACH CATEGORY IS SIGNIFICANT - PLAYLIST GEN  *
001500**   FILLS SONGS IN THIS ORDER. DO NOT RE-SEQUENCE WITHOUT     *
001600**   CHECKING 610-FILL-FROM-CATEGORY IN MOODREC.               *
001700**                                            RS 04/04/95      *
001800******************************************************************
001900  01  WS-SONG-CATALOG-INIT.
002000     05  FILLER                  PIC X(89) VALUE
002100         "Midnight City                 Lofi Girl           LOFI  
002200-    "      0180          090lofi      ".
002300     05  FILLER                  PIC X(89) VALUE
002400         "Study Session                 ChilledCow          LOFI  
002500-    "      0200          090lofi      ".
002600     05  FILLER                  PIC X(89) VALUE
002700         "Coffee Break                  Jinsang             LOFI  
002800-    "      0175          090lofi      ".
002900     05  FILLER                  PIC X(89) VALUE
003000         "Rainy Day                     Idealism            LOFI  
003100-    "      0190          090lofi      ".
003200     05  FILLER                  PIC X(89) VALUE
003300         "Late Night                    Kupla               LOFI  
003400-    "      0185          090lofi      ".
003500     05  FILLER                  PIC X(89) VALUE
003600         "Wake Me Up                    Avicii              ELECTR
003700-    "ONIC  0247          090electronic".
003800     05  FILLER                  PIC X(89) VALUE
003900         "Closer                        The Chainsmokers    ELECTR
004000-    "ONIC  0244          090electronic".
004100     05  FILLER                  PIC X(89) VALUE
004200         "Summer                        Calvin Harris       ELECTR
004300-    "ONIC  0223          090electronic".
004400     05  FILLER                  PIC X(89) VALUE
004500         "Animals                       Martin Garrix       ELECTR
004600-    "ONIC  0195          090electronic".
004700     05  FILLER                  PIC X(89) VALUE
004800         "Levels                        Avicii              ELECTR
004900-    "ONIC  0202          090electronic".
005000     05  FILLER                  PIC X(89) VALUE
005100         "Kind of Blue                  Miles Davis         JAZZ  
005200-    "      0345          075jazz      ".
005300     05  FILLER                  PIC X(89) VALUE
005400         "Blue Train                    John Coltrane       JAZZ  
005500-    "      0420          075jazz      ".
005600     05  FILLER                  PIC X(89) VALUE
005700         "Waltz for Debby               Bill Evans          JAZZ  
005800-    "      0380          075jazz      ".
005900     05  FILLER                  PIC X(89) VALUE
006000         "Take the A Train              Duke Ellington      JAZZ  
006100-    "      0280          075jazz      ".
006200     05  FILLER                  PIC X(89) VALUE
006300         "So What                       Miles Davis         JAZZ  
006400-    "      0320          075jazz      ".
006500     05  FILLER                  PIC X(89) VALUE
006600         "Eine kleine Nachtmusik        Mozart              CLASSI
006700-    "CAL   0360          080classical ".
006800     05  FILLER                  PIC X(89) VALUE
006900         "Moonlight Sonata              Beethoven           CLASSI
007000-    "CAL   0900          080classical ".
007100     05  FILLER                  PIC X(89) VALUE
007200         "Air on G String               Bach                CLASSI
007300-    "CAL   0240          080classical ".
007400     05  FILLER                  PIC X(89) VALUE
007500         "Nocturne Op.9 No.2            Chopin              CLASSI
007600-    "CAL   0280          080classical ".
007700     05  FILLER                  PIC X(89) VALUE
007800         "Clair de Lune                 Debussy             CLASSI
007900-    "CAL   0300          080classical ".
008000     05  FILLER                  PIC X(89) VALUE
008100         "Music for Airports            Brian Eno           AMBIEN
008200-    "T     1200          085ambient   ".
008300     05  FILLER                  PIC X(89) VALUE
008400         "Selected Ambient Works        Aphex Twin          AMBIEN
008500-    "T     0420          085ambient   ".
008600     05  FILLER                  PIC X(89) VALUE
008700         "Geogaddi                      Boards of Canada    AMBIEN
008800-    "T     0380          085ambient   ".
008900     05  FILLER                  PIC X(89) VALUE
009000         "Harmony in Ultraviolet        Tim Hecker          AMBIEN
009100-    "T     0450          085ambient   ".
009200     05  FILLER                  PIC X(89) VALUE
009300         "Disintegration Loops          William Basinski    AMBIEN
009400-    "T     3600          085ambient   ".
009500     05  FILLER                  PIC X(89) VALUE
009600         "Holocene                      Bon Iver            INDIE 
009700-    "      0320          070indie     ".
009800     05  FILLER                  PIC X(89) VALUE
009900         "White Winter Hymnal           Fleet Foxes         INDIE 
010000-    "      0180          070indie     ".
010100     05  FILLER                  PIC X(89) VALUE
010200         "Naked as We Came              Iron & Wine         INDIE 
010300-    "      0200          070indie     ".
010400     05  FILLER                  PIC X(89) VALUE
010500         "Chicago                       Sufjan Stevens      INDIE 
010600-    "      0380          070indie     ".
010700     05  FILLER                  PIC X(89) VALUE
010800         "Skinny Love                   Bon Iver            INDIE 
010900-    "      0240          070indie     ".
011000     05  FILLER                  PIC X(89) VALUE
011100         "Hey Jude                      The Beatles         ROCK  
011200-    "      0431          085rock      ".
011300     05  FILLER                  PIC X(89) VALUE
011400         "Stairway to Heaven            Led Zeppelin        ROCK  
011500-    "      0482          085rock      ".
011600     05  FILLER                  PIC X(89) VALUE
011700         "Bohemian Rhapsody             Queen               ROCK  
011800-    "      0355          085rock      ".
011900     05  FILLER                  PIC X(89) VALUE
012000         "Thunderstruck                 AC-DC               ROCK  
012100-    "      0292          085rock      ".
012200     05  FILLER                  PIC X(89) VALUE
012300         "Sweet Child O' Mine           Guns N' Roses       ROCK  
012400-    "      0356          085rock      ".
012500     05  FILLER                  PIC X(89) VALUE
012600         "HUMBLE.                       Kendrick Lamar      HIPHOP
012700-    "      0177          080hiphop    ".
012800     05  FILLER                  PIC X(89) VALUE
012900         "No Role Modelz                J. Cole             HIPHOP
013000-    "      0289          080hiphop    ".
013100     05  FILLER                  PIC X(89) VALUE
013200         "God's Plan                    Drake               HIPHOP
013300-    "      0198          080hiphop    ".
013400     05  FILLER                  PIC X(89) VALUE
013500         "SICKO MODE                    Travis Scott        HIPHOP
013600-    "      0312          080hiphop    ".
013700     05  FILLER                  PIC X(89) VALUE
013800         "Money Trees                   Kendrick Lamar      HIPHOP
013900-    "      0386          080hiphop    ".
014000  01  WS-SONG-CATALOG REDEFINES WS-SONG-CATALOG-INIT.
014100      05  SONG-CAT-ROW OCCURS 40 TIMES
014200                       INDEXED BY SONG-IDX.
014300          10  SONG-TITLE              PIC X(30).
014400          10  SONG-ARTIST             PIC X(20).
014500          10  SONG-GENRE              PIC X(12).
014600          10  SONG-DURATION           PIC 9(4).
014700          10  SONG-MOOD               PIC X(10).
014800          10  SONG-ENERGY             PIC 9V9(2).
014900          10  SONG-CATEGORY-KEY       PIC X(10).
