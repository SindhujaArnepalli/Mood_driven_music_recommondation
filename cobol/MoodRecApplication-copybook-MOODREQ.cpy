000100******************************************************************
000200*    MOODREQ  -  MOOD REQUEST INPUT RECORD                       *
000300*    ONE RECORD PER RECOMMENDATION REQUEST, PASSED IN FROM THE   *
000400*    FRONT-END INTAKE SYSTEM.  FREE-TEXT MOOD MESSAGE, TYPING    *
000500*    SPEED AT CAPTURE TIME, HOUR OF DAY, REQUESTED PLAYLIST      *
000600*    LENGTH, AND UP TO 4 SEARCH-HISTORY TAGS (CARRIED BUT NOT    *
000700*    SCORED BY THIS RUN - RESERVED FOR THE TAG-WEIGHTING         *
000800*    ENHANCEMENT REQUESTED UNDER TICKET MR-118).                *
000900*                                                    RS 04/02/95 *
001000******************************************************************
001100 01  MOOD-REQUEST-REC.
001200     05  UR-USER-ID                  PIC X(10).
001300     05  UR-REQ-DATE                 PIC 9(8).
001400     05  UR-REQ-DATE-BRK REDEFINES UR-REQ-DATE.
001500         10  UR-REQ-YYYY             PIC 9(4).
001600         10  UR-REQ-MM               PIC 9(2).
001700         10  UR-REQ-DD               PIC 9(2).
001800     05  UR-HOUR                     PIC 9(2).
001900         88  UR-HOUR-VALID           VALUES 00 THRU 23.
002000     05  UR-TYPING-SPEED             PIC 9(2)V9(2).
002100     05  UR-PLAYLIST-MINUTES         PIC 9(3).
002200     05  UR-TEXT                     PIC X(100).
002300     05  UR-TAGS                     PIC X(40).
002400     05  UR-TAGS-TBL REDEFINES UR-TAGS.
002500         10  UR-TAG OCCURS 4 TIMES   PIC X(10).
002600     05  FILLER                      PIC X(03) VALUE SPACES.
