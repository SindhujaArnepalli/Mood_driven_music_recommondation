000100******************************************************************
000200*    ABENDREC  -  DUMP/ABEND RECORD, WRITTEN TO SYSOUT WHEN A    *
000300*    JOB STEP FAILS HOUSEKEEPING OR BALANCING CHECKS.  ALSO      *
000400*    CARRIES PARA-NAME, THE SHOP-WIDE PARAGRAPH-TRACE FIELD      *
000500*    EVERY MOODREC FAMILY PROGRAM MOVES ITS CURRENT PARAGRAPH    *
000600*    NAME INTO, SO A DUMP SHOWS WHERE THE ABEND HAPPENED.        *
000650*    USED BY ALL MOODREC FAMILY PROGRAMS - KEEP IN SYNC.         *
000660*                                                  RS 03/11/94   *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(1)  VALUE SPACES.
001000     05  FILLER                  PIC X(15) VALUE "*** ABEND ***".
001100     05  ABEND-REASON            PIC X(60).
001200     05  FILLER                  PIC X(2)  VALUE SPACES.
001300     05  FILLER                  PIC X(10) VALUE "EXPECTED: ".
001400     05  EXPECTED-VAL            PIC S9(9).
001500     05  FILLER                  PIC X(2)  VALUE SPACES.
001600     05  FILLER                  PIC X(8)  VALUE "ACTUAL: ".
001700     05  ACTUAL-VAL              PIC S9(9).
001800     05  FILLER                  PIC X(17) VALUE SPACES.
001900*
002000 01  PARA-NAME                   PIC X(32) VALUE SPACES.
002100*
002200 01  ZERO-VAL                    PIC 9(1) VALUE 0.
002300 01  ONE-VAL                     PIC 9(1) VALUE 1.
