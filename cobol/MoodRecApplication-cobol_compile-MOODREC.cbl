000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  MOODREC.
000400 AUTHOR. R. SOTELO.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/02/95.
000700 DATE-COMPILED. 04/02/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM SCORES EACH MOOD-REQUEST RECORD AGAINST
001300*          THE SENTIMENT DICTIONARIES AND THE TYPING-SPEED/HOUR-
001400*          OF-DAY/TEXT-PATTERN RULES, BLENDS THE RESULT WITH THE
001500*          USER'S LEARNED HOUR-OF-DAY HISTORY, PICKS A PRIMARY
001600*          MOOD, BUILDS A RANKED CATEGORY LIST AND A PLAYLIST OUT
001700*          OF THE FIXED SONG CATALOG, AND WRITES A RECOMMENDATION
001800*          RECORD PLUS A COLUMNAR REPORT WITH CONTROL-BREAK
001900*          TOTALS BY PRIMARY MOOD.
002000*
002100*          IT CONTAINS A SINGLE RECORD FOR EVERY RECOMMENDATION
002200*          REQUEST CAPTURED BY THE FRONT-END INTAKE SYSTEM.
002300*
002400*****************************************************************
002500 
002600          INPUT FILE              -   MOODREC.USERREQ
002700 
002800          BEHAVIOR HISTORY (IN)   -   MOODREC.BEHVHIST
002900 
003000          BEHAVIOR HISTORY (OUT)  -   MOODREC.BEHVOUT
003100 
003200          RECOMMENDATION FILE     -   MOODREC.MOODRCOM
003300 
003400          PRINTED REPORT          -   MOODREC.MOODRPT
003500 
003600          DUMP FILE               -   SYSOUT
003700 
003800*****************************************************************
003900*    CHANGE LOG
004000*    ----------
004100*    04/02/95  RS  001  ORIGINAL VERSION - TICKET MR-001.
004200*                       REPLACES THE MANUAL MOOD WORKSHEET.
004300*    06/14/95  RS  006  ADDED 240-APPLY-NEGATION - MARKETING ASKED
004400*                       FOR "NOT HAPPY" TO SCORE NEGATIVE.
004500*    11/02/95  RS  012  ADDED TIME-CONTEXT LEARNING (450 THRU
004600*                       470) AND THE BEHVHIST/BEHVOUT FILE PAIR.
004700*    06/19/96  TGD 021  RAISED THE PER-USER HISTORY CAP FROM 50
004800*                       TO 100 ROWS - TICKET MR-057.
004900*    09/14/97  RS  028  RAISED WS-BEHAVIOR-TABLE TO 2000 ROWS -
005000*                       100/USER TIMES 20 ACTIVE USERS WAS
005100*                       RUNNING TIGHT ON TEST.  SEE MOODBEH COPY.
005200*    09/30/98  AK  035  Y2K REVIEW.  UR-REQ-DATE IS CARRIED AS AN
005300*                       UNSIGNED 8-DIGIT YYYYMMDD FIELD THROUGHOUT
005400*                       - NO 2-DIGIT YEAR WINDOWING IN THIS
005500*                       PROGRAM.  NO CHANGE REQUIRED.  SIGNED OFF.
005600*    02/11/99  RS  039  ADDED SCRCLC CALLS IN PLACE OF THE INLINE
005700*                       CLAMPING CODE - ONE PLACE TO FIX THE HALF-
005800*                       UP ROUNDING BUG FROM TICKET MR-088.
005900*    07/08/03  TGD 046  RECOMPILED UNDER NEW COMPILE PROC MRCOMP2.
006000*                       NO FUNCTIONAL CHANGE.
006100*    03/22/05  RS  052  RECOMMENDATION ENGINE NOW CLAMPS RELEVANCE
006200*                       TO 1.000 - A HIGH BASE-FIT TIMES A HIGH
006300*                       CONFIDENCE WAS PRINTING 1.013 ON THE RPT.
006400*****************************************************************
006500 
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700 
007800     SELECT USERREQ
007900     ASSIGN TO UT-S-USERREQ
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200 
008300     SELECT BEHVHIST
008400     ASSIGN TO UT-S-BEHVHIST
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700 
008800     SELECT BEHVOUT
008900     ASSIGN TO UT-S-BEHVOUT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200 
009300     SELECT MOODRCOM
009400     ASSIGN TO UT-S-MOODRCOM
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700 
009800     SELECT MOODRPT
009900     ASSIGN TO UT-S-MOODRPT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200 
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SYSOUT-REC.
011100 01  SYSOUT-REC                  PIC X(130).
011200 
011300***** THIS FILE IS PASSED IN FROM THE FRONT-END INTAKE SYSTEM.
011400***** ONE RECORD PER RECOMMENDATION REQUEST - SEE MOODREQ COPY.
011500 FD  USERREQ
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 170 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS USERREQ-REC.
012100 01  USERREQ-REC                 PIC X(170).
012200 
012300***** PRIOR LEARNED BEHAVIOR, ANY ORDER.  LOADED ENTIRELY INTO
012400***** WS-BEHAVIOR-TABLE AT 910-LOAD-BEHAVIOR-HIST BEFORE THE
012500***** FIRST REQUEST IS SCORED.
012600 FD  BEHVHIST
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 29 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS BEHVHIST-REC.
013200 01  BEHVHIST-REC                PIC X(29).
013300 
013400***** NEW BEHAVIOR ROWS FOR EVERY NON-ANONYMOUS REQUEST ARE
013500***** APPENDED HERE - NEXT RUN'S BEHVHIST INPUT.
013600 FD  BEHVOUT
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 29 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS BEHVOUT-REC.
014200 01  BEHVOUT-REC                 PIC X(29).
014300 
014400***** ONE RECOMMENDATION RECORD WRITTEN FOR EVERY INPUT REQUEST.
014500 FD  MOODRCOM
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 277 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS MOODRCOM-REC.
015100 01  MOODRCOM-REC                PIC X(277).
015200 
015300***** 132-COLUMN PRINTED REPORT - DETAIL LINES PLUS END-OF-FILE
015400***** CONTROL-BREAK TOTALS BY PRIMARY MOOD.
015500 FD  MOODRPT
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 132 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS MOODRPT-REC.
016100 01  MOODRPT-REC                 PIC X(132).
016200 
016300**** QSAM FILES
016400 WORKING-STORAGE SECTION.
016500 
016600*    03/22/08 RS 065  STANDALONE SCALARS BACK AS 77-LEVEL ITEMS,
016700*                     MATCHING HOW THE SHOP CARRIES A LONE COUNTER
016800*                     OR FLAG THAT DOES NOT BELONG TO ANY RECORD.
016900 77  STR-LTH                     PIC S9(04) COMP VALUE 0.
017000 77  RETURN-CD                   PIC 9(04) COMP VALUE 0.
017100 77  WS-SYS-DATE                 PIC 9(6).
017200 
017300 01  FILE-STATUS-CODES.
017400     05  OFCODE                  PIC X(2).
017500         88  CODE-WRITE           VALUE SPACES.
017600 
017700 COPY MOODREQ.
017800**** QSAM FILE
017900 
018000 COPY MOODBEH.
018100**** QSAM FILE
018200 
018300 COPY MOODRC.
018400 
018500 COPY SONGTAB.
018600 
018700 COPY ABENDREC.
018800**** QSAM FILE
018900 
019000 01  WS-MOOD-NAME-INIT.
019100     05  FILLER              PIC X(60) VALUE
019200         "tired     stressed  energetic relaxed   focused   "
019300        -"anxious   ".
019400 01  WS-MOOD-NAME-TBL REDEFINES WS-MOOD-NAME-INIT.
019500     05  WS-MOOD-NAME OCCURS 6 TIMES
019600                      INDEXED BY WS-MOOD-IDX
019700                      PIC X(10).
019800 
019900******************************************************************
020000*    CATEGORY MASTER - BASE-FIT SCORE AND REPORT DISPLAY NAME PER
020100*    MUSIC CATEGORY.  KEPT IN KEY SEQUENCE SO 570-SCORE-CANDIDATES
020200*    CAN SEARCH ALL AGAINST IT.
020300******************************************************************
020400 01  WS-CAT-MASTER-INIT.
020500     05  FILLER              PIC X(28) VALUE
020600         "ambient   085Ambient        ".
020700     05  FILLER              PIC X(28) VALUE
020800         "classical 080Classical      ".
020900     05  FILLER              PIC X(28) VALUE
021000         "electronic090Electronic/EDM ".
021100     05  FILLER              PIC X(28) VALUE
021200         "hiphop    080Hip-Hop        ".
021300     05  FILLER              PIC X(28) VALUE
021400         "indie     070Indie/Folk     ".
021500     05  FILLER              PIC X(28) VALUE
021600         "jazz      075Jazz           ".
021700     05  FILLER              PIC X(28) VALUE
021800         "lofi      090Lo-Fi Beats    ".
021900     05  FILLER              PIC X(28) VALUE
022000         "rock      085Rock           ".
022100 01  WS-CAT-MASTER REDEFINES WS-CAT-MASTER-INIT.
022200     05  CM-ROW OCCURS 8 TIMES
022300             ASCENDING KEY IS CM-KEY
022400             INDEXED BY CM-IDX.
022500         10  CM-KEY          PIC X(10).
022600         10  CM-BASE-FIT     PIC 9V99.
022700         10  CM-DISPLAY-NAME PIC X(15).
022800 
022900******************************************************************
023000*    MOOD-TO-CATEGORY MAP - UP TO 4 CANDIDATE CATEGORY KEYS PER
023100*    MOOD, IN THE ORDER 560-BUILD-CANDIDATES OFFERS THEM.  ROWS
023200*    STAY IN THE FIXED MOOD ORDER, NOT ALPHABETIC - SEARCH, NOT
023300*    SEARCH ALL, IN 560-BUILD-CANDIDATES.
023400******************************************************************
023500 01  WS-MOOD-CAT-MAP-INIT.
023600     05  FILLER              PIC X(50) VALUE
023700         "tired     lofi      ambient   jazz      "
023800        -"classical ".
023900     05  FILLER              PIC X(50) VALUE
024000         "stressed  lofi      ambient   classical "
024100        -"indie     ".
024200     05  FILLER              PIC X(50) VALUE
024300         "energetic electronicrock      hiphop    "
024400        -"          ".
024500     05  FILLER              PIC X(50) VALUE
024600         "relaxed   jazz      ambient   indie     "
024700        -"lofi      ".
024800     05  FILLER              PIC X(50) VALUE
024900         "focused   classical lofi      ambient   "
025000        -"jazz      ".
025100     05  FILLER              PIC X(50) VALUE
025200         "anxious   ambient   classical lofi      "
025300        -"jazz      ".
025400 01  WS-MOOD-CAT-MAP REDEFINES WS-MOOD-CAT-MAP-INIT.
025500     05  MCM-ROW OCCURS 6 TIMES
025600                INDEXED BY MCM-IDX.
025700         10  MCM-MOOD        PIC X(10).
025800         10  MCM-CAT OCCURS 4 TIMES
025900                        INDEXED BY MCM-CAT-IDX
026000                        PIC X(10).
026100 
026200******************************************************************
026300*    SENTIMENT KEYWORD DICTIONARIES - SEE 220-SCORE-WORD.  EVERY
026400*    ENTRY IS LEFT-JUSTIFIED, SPACE-PADDED TO 12 BYTES, MATCHING
026500*    WS-WORD-STRIPPED (SPACE-EXTENDED) ON COMPARE.
026600******************************************************************
026700 01  WS-POS-WORDS-INIT.
026800     05  FILLER              PIC X(180) VALUE
026900         "happy       great       awesome     amazing     
027000        -"love        excited     good        nice        "
027100        -"wonderful   fantastic   excellent   perfect     "
027200        -"best        yeah        yes         ".
027300 01  WS-POS-WORD-TBL REDEFINES WS-POS-WORDS-INIT.
027400     05  WS-POS-WORD OCCURS 15 TIMES
027500                 INDEXED BY WS-POS-IDX
027600                 PIC X(12).
027700 
027800 01  WS-NEG-WORDS-INIT.
027900     05  FILLER              PIC X(180) VALUE
028000         "sad         bad         hate        terrible    
028100        -"awful       worst       angry       frustrated  "
028200        -"tired       exhausted   stressed    anxious     "
028300        -"worried     depressed   sick        ".
028400 01  WS-NEG-WORD-TBL REDEFINES WS-NEG-WORDS-INIT.
028500     05  WS-NEG-WORD OCCURS 15 TIMES
028600                 INDEXED BY WS-NEG-IDX
028700                 PIC X(12).
028800 
028900 01  WS-STR-WORDS-INIT.
029000     05  FILLER              PIC X(168) VALUE
029100         "stress      stressed    pressure    deadline    
029200        -"exam        test        work        busy        "
029300        -"overwhelmed fr          fuck        damn        "
029400        -"ugh         argh        ".
029500 01  WS-STR-WORD-TBL REDEFINES WS-STR-WORDS-INIT.
029600     05  WS-STR-WORD OCCURS 14 TIMES
029700                 INDEXED BY WS-STR-IDX
029800                 PIC X(12).
029900 
030000 01  WS-FOC-WORDS-INIT.
030100     05  FILLER              PIC X(132) VALUE
030200         "study       studying    focus       concentrate 
030300        -"work        homework    assignment  reading     "
030400        -"learning    exam        test        ".
030500 01  WS-FOC-WORD-TBL REDEFINES WS-FOC-WORDS-INIT.
030600     05  WS-FOC-WORD OCCURS 11 TIMES
030700                 INDEXED BY WS-FOC-IDX
030800                 PIC X(12).
030900 
031000 01  WS-ENR-WORDS-INIT.
031100     05  FILLER              PIC X(144) VALUE
031200         "energy      energetic   pumped      ready       
031300        -"go          lets        party       dance       "
031400        -"workout     exercise    run         gym         ".
031500 01  WS-ENR-WORD-TBL REDEFINES WS-ENR-WORDS-INIT.
031600     05  WS-ENR-WORD OCCURS 12 TIMES
031700                 INDEXED BY WS-ENR-IDX
031800                 PIC X(12).
031900 
032000******************************************************************
032100*    SENTIMENT SCORES - 200-SENTIMENT-ANALYSIS FILLS THESE FROM
032200*    UR-TEXT.  ALL FIVE START AT ZERO FOR EVERY REQUEST.
032300******************************************************************
032400 01  WS-SENTIMENT-SCORES.
032500     05  WS-SENT-POSITIVE    PIC S9V999 COMP-3.
032600     05  WS-SENT-NEGATIVE    PIC S9V999 COMP-3.
032700     05  WS-SENT-STRESS      PIC S9V999 COMP-3.
032800     05  WS-SENT-FOCUS       PIC S9V999 COMP-3.
032900     05  WS-SENT-ENERGY      PIC S9V999 COMP-3.
033000     05  FILLER              PIC X(02) VALUE SPACES.
033100 
033200 01  WS-DICT-COUNTS.
033300     05  WS-CNT-POSITIVE     PIC S9(3) COMP.
033400     05  WS-CNT-NEGATIVE     PIC S9(3) COMP.
033500     05  WS-CNT-STRESS       PIC S9(3) COMP.
033600     05  WS-CNT-FOCUS        PIC S9(3) COMP.
033700     05  WS-CNT-ENERGY       PIC S9(3) COMP.
033800     05  FILLER              PIC X(02) VALUE SPACES.
033900 
034000******************************************************************
034100*    RULE-ENGINE ADJUSTMENTS - ONE PER MOOD, FIXED ORDER TIRED,
034200*    STRESSED, ENERGETIC, RELAXED, FOCUSED, ANXIOUS.  NAMED
034300*    FIELDS FOR THE RULE PARAGRAPHS, THE OCCURS TABLE BELOW FOR
034400*    CLAMPING AND FOR 400-COMBINE-MOOD-SCORES.
034500******************************************************************
034600 01  WS-RULE-ADJUSTMENTS.
034700     05  WS-ADJ-TIRED        PIC S9V999 COMP-3.
034800     05  WS-ADJ-STRESSED     PIC S9V999 COMP-3.
034900     05  WS-ADJ-ENERGETIC    PIC S9V999 COMP-3.
035000     05  WS-ADJ-RELAXED      PIC S9V999 COMP-3.
035100     05  WS-ADJ-FOCUSED      PIC S9V999 COMP-3.
035200     05  WS-ADJ-ANXIOUS      PIC S9V999 COMP-3.
035300 01  WS-RULE-ADJ-TBL REDEFINES WS-RULE-ADJUSTMENTS.
035400     05  WS-ADJ-SCORE OCCURS 6 TIMES
035500                      INDEXED BY WS-ADJ-IDX
035600                      PIC S9V999 COMP-3.
035700 
035800******************************************************************
035900*    BASE MOOD SCORES - SENTIMENT + RULE ADJUSTMENTS COMBINED,
036000*    CLAMPED 0-1, BEFORE TIME-CONTEXT LEARNING IS BLENDED IN.
036100******************************************************************
036200 01  WS-BASE-MOOD-SCORES.
036300     05  WS-BASE-TIRED       PIC S9V999 COMP-3.
036400     05  WS-BASE-STRESSED    PIC S9V999 COMP-3.
036500     05  WS-BASE-ENERGETIC   PIC S9V999 COMP-3.
036600     05  WS-BASE-RELAXED     PIC S9V999 COMP-3.
036700     05  WS-BASE-FOCUSED     PIC S9V999 COMP-3.
036800     05  WS-BASE-ANXIOUS     PIC S9V999 COMP-3.
036900 01  WS-BASE-MOOD-TBL REDEFINES WS-BASE-MOOD-SCORES.
037000     05  WS-BASE-SCORE OCCURS 6 TIMES
037100                       INDEXED BY WS-BASE-IDX
037200                       PIC S9V999 COMP-3.
037300 
037400******************************************************************
037500*    LEARNED MOOD SCORES - PER-MOOD SHARE OF BEHAVIOR-HISTORY
037600*    ENTRIES WITHIN 2 HOURS OF THE REQUEST HOUR.  ALL ZERO WHEN
037700*    THE USER IS ANONYMOUS OR HAS NO HISTORY IN THE WINDOW.
037800******************************************************************
037900 01  WS-LEARNED-MOOD-SCORES.
038000     05  WS-LRN-TIRED        PIC S9V999 COMP-3.
038100     05  WS-LRN-STRESSED     PIC S9V999 COMP-3.
038200     05  WS-LRN-ENERGETIC    PIC S9V999 COMP-3.
038300     05  WS-LRN-RELAXED      PIC S9V999 COMP-3.
038400     05  WS-LRN-FOCUSED      PIC S9V999 COMP-3.
038500     05  WS-LRN-ANXIOUS      PIC S9V999 COMP-3.
038600 01  WS-LEARNED-MOOD-TBL REDEFINES WS-LEARNED-MOOD-SCORES.
038700     05  WS-LRN-SCORE OCCURS 6 TIMES
038800                      INDEXED BY WS-LRN-IDX
038900                      PIC S9V999 COMP-3.
039000 
039100******************************************************************
039200*    FINAL MOOD SCORES - BASE BLENDED 70/30 WITH LEARNED (OR THE
039300*    BASE SCORE UNCHANGED FOR ANONYMOUS REQUESTS).  500-SELECT-
039400*    PRIMARY-MOOD WALKS WS-FINAL-SCORE IN FIXED ORDER.
039500******************************************************************
039600 01  WS-FINAL-MOOD-SCORES.
039700     05  WS-FINAL-TIRED      PIC S9V999 COMP-3.
039800     05  WS-FINAL-STRESSED   PIC S9V999 COMP-3.
039900     05  WS-FINAL-ENERGETIC  PIC S9V999 COMP-3.
040000     05  WS-FINAL-RELAXED    PIC S9V999 COMP-3.
040100     05  WS-FINAL-FOCUSED    PIC S9V999 COMP-3.
040200     05  WS-FINAL-ANXIOUS    PIC S9V999 COMP-3.
040300 01  WS-FINAL-MOOD-TBL REDEFINES WS-FINAL-MOOD-SCORES.
040400     05  WS-FINAL-SCORE OCCURS 6 TIMES
040500                        INDEXED BY WS-FINAL-IDX
040600                        PIC S9V999 COMP-3.
040700 
040800******************************************************************
040900*    CANDIDATE CATEGORY LIST - BUILT BY 560-BUILD-CANDIDATES FROM
041000*    WS-MOOD-CAT-MAP, SCORED BY 570-SCORE-CANDIDATES, SORTED BY
041100*    580-SORT-CANDIDATES.  AT MOST 4 SURVIVE TO THE OUTPUT RECORD.
041200******************************************************************
041300 01  WS-CANDIDATE-LIST.
041400     05  WS-CAND-COUNT       PIC 9(1) COMP.
041500     05  WS-CAND-ROW OCCURS 4 TIMES
041600                    INDEXED BY WS-CAND-IDX
041700                               WS-CAND-IDX2.
041800         10  WS-CAND-KEY     PIC X(10).
041900         10  WS-CAND-DISPLAY PIC X(15).
042000         10  WS-CAND-RELEV   PIC 9V999 COMP-3.
042100     05  FILLER              PIC X(02) VALUE SPACES.
042200 
042300 01  WS-SORT-WORK.
042400     05  WS-SORT-TEMP-KEY        PIC X(10).
042500     05  WS-SORT-TEMP-DISPLAY    PIC X(15).
042600     05  WS-SORT-TEMP-RELEV      PIC 9V999 COMP-3.
042700     05  WS-SORT-PASS            PIC 9(1) COMP.
042800     05  WS-SORT-NEXT            PIC 9(1) COMP.
042900     05  FILLER                  PIC X(02) VALUE SPACES.
043000 
043100******************************************************************
043200*    PLAYLIST WORK FIELDS - 600-BUILD-PLAYLIST ONLY NEEDS A
043300*    RUNNING SONG COUNT AND DURATION, NOT THE SONGS THEMSELVES -
043400*    THE OUTPUT RECORD CARRIES COUNTS, NOT TITLES.
043500******************************************************************
043600 01  WS-PLAYLIST-WORK.
043700     05  WS-PL-TARGET-SECS   PIC 9(5) COMP.
043800     05  WS-PL-SONG-COUNT    PIC 9(3) COMP.
043900     05  WS-PL-TOTAL-SECS    PIC 9(5) COMP.
044000     05  WS-PL-SONG-IDX      PIC 9(2) COMP.
044100     05  WS-DISP-LEN         PIC 9(2) COMP.
044200     05  FILLER              PIC X(02) VALUE SPACES.
044300 
044400******************************************************************
044500*    PLAYLIST NAME AND REASONING-SUFFIX TABLES - SAME FIXED MOOD
044600*    ORDER AS WS-MOOD-NAME, SO 630/660 CAN SEARCH ON WS-MOOD-NAME
044700*    AND INDEX BOTH TABLES WITH THE INDEX IT FINDS.
044800******************************************************************
044900 01  WS-PLAYLIST-NAME-INIT.
045000     05  FILLER              PIC X(20) VALUE
045100         "Late Night Chill   ".
045200     05  FILLER              PIC X(20) VALUE
045300         "Stress Relief       ".
045400     05  FILLER              PIC X(20) VALUE
045500         "Energy Boost        ".
045600     05  FILLER              PIC X(20) VALUE
045700         "Relaxation Station  ".
045800     05  FILLER              PIC X(20) VALUE
045900         "Deep Focus          ".
046000     05  FILLER              PIC X(20) VALUE
046100         "Calm & Collected    ".
046200 01  WS-PLAYLIST-NAME-TBL REDEFINES WS-PLAYLIST-NAME-INIT.
046300     05  WS-PLN-NAME OCCURS 6 TIMES PIC X(20).
046400 
046500 01  WS-REASON-TEXT-INIT.
046600     05  FILLER              PIC X(60) VALUE
046700         "relaxing and unwinding after a long day.".
046800     05  FILLER              PIC X(60) VALUE
046900         "calming your mind and reducing anxiety.".
047000     05  FILLER              PIC X(60) VALUE
047100         "keeping your energy levels high and staying ".
047200        -"motivated.".
047300     05  FILLER              PIC X(60) VALUE
047400         "maintaining a peaceful and calm state.".
047500     05  FILLER              PIC X(60) VALUE
047600         "maintaining concentration and productivity.".
047700     05  FILLER              PIC X(60) VALUE
047800         "soothing your nerves and promoting relaxation.".
047900 01  WS-REASON-TEXT-TBL REDEFINES WS-REASON-TEXT-INIT.
048000     05  WS-REASON-TEXT OCCURS 6 TIMES PIC X(60).
048100 
048200 01  WS-REASON-SUFFIX-WORK       PIC X(60).
048300 
048400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
048500     05  RECORDS-READ        PIC 9(7) COMP.
048600     05  RECORDS-WRITTEN     PIC 9(7) COMP.
048700     05  WS-WORD-IDX         PIC 9(3) COMP.
048800     05  WS-TEXT-PTR         PIC 9(3) COMP.
048900     05  WS-WORD-COUNT       PIC 9(3) COMP.
049000     05  WS-SPLIT-COUNT      PIC 9(3) COMP.
049100     05  WS-EXCL-COUNT       PIC 9(3) COMP.
049200     05  WS-HIST-IDX         PIC 9(5) COMP.
049300     05  WS-HIST-WINDOW-CNT  PIC 9(5) COMP.
049400     05  WS-HIST-MOOD-SUM    PIC 9(9) COMP.
049500     05  WS-HIST-SEQ         PIC 9(9) COMP.
049600     05  WS-OLDEST-IDX       PIC 9(5) COMP.
049700     05  WS-OLDEST-SEQ       PIC 9(9) COMP.
049800     05  WS-USER-ROW-CNT     PIC 9(5) COMP.
049900     05  WS-SONG-SUB         PIC 9(2) COMP.
050000     05  WS-HOUR-DIFF        PIC S9(3) COMP.
050100 
050200 01  WS-CONTROL-BREAK-TOTALS.
050300     05  WS-CB-ROW OCCURS 6 TIMES
050400                   INDEXED BY WS-CB-IDX.
050500         10  WS-CB-COUNT     PIC 9(5) COMP.
050600         10  WS-CB-CONF-SUM  PIC 9V999 COMP-3.
050700     05  WS-GRAND-TOTAL      PIC 9(7) COMP.
050800 
050900 01  WS-HIST-MOOD-TOTALS.
051000     05  WS-HIST-MOOD-CNT OCCURS 6 TIMES
051100                          INDEXED BY WS-HMC-IDX
051200                          PIC 9(7) COMP.
051300 
051400 01  SCORE-CALC-REC.
051500     05  CALC-TYPE-SW        PIC X(01).
051600     05  RAW-SCORE           PIC S9V9(5) COMP-3.
051700     05  FINAL-SCORE         PIC S9V999 COMP-3.
051800     05  FILLER              PIC X(02) VALUE SPACES.
051900 
052000 01  MISC-WS-FLDS.
052100     05  WS-RAW-TEXT         PIC X(100).
052200     05  WS-RAW-TEXT-TBL REDEFINES WS-RAW-TEXT.
052300         10  WS-RAW-TEXT-CHAR OCCURS 100 TIMES
052400                              PIC X(01).
052500     05  WS-WORD-WORK        PIC X(20).
052600     05  WS-WORD-STRIPPED    PIC X(20).
052700     05  WS-BANG-COUNT       PIC 9(3) COMP.
052800     05  WS-HIT-COUNT        PIC 9(3) COMP.
052900     05  WS-PRIMARY-MOOD-LC  PIC X(10).
053000     05  WS-TARGET-MOOD      PIC X(10).
053100     05  WS-SYS-DATE-PARTS.
053200         10  WS-SYS-YY       PIC 9(2).
053300         10  WS-SYS-MM       PIC 9(2).
053400         10  WS-SYS-DD       PIC 9(2).
053500     05  WS-RPT-DATE.
053600         10  WS-RPT-YYYY     PIC 9(4).
053700         10  WS-RPT-MM       PIC 9(2).
053800         10  WS-RPT-DD       PIC 9(2).
053900     05  WS-LINES            PIC 9(02) COMP VALUE 99.
054000     05  WS-PAGES            PIC 9(03) COMP VALUE 1.
054100     05  WS-CONF-PCT         PIC 9(03).
054200     05  WS-CONF-PCT-ED      PIC ZZ9.
054300     05  WS-CONF-START       PIC 9(1) COMP.
054400     05  WS-CONF-LEN         PIC 9(1) COMP.
054500 
054600 01  FLAGS-AND-SWITCHES.
054700     05  MORE-DATA-SW        PIC X(01) VALUE "Y".
054800         88  NO-MORE-DATA     VALUE "N".
054900     05  MORE-HIST-SW        PIC X(01) VALUE "Y".
055000         88  NO-MORE-HIST     VALUE "N".
055100     05  USER-ANON-SW        PIC X(01) VALUE "N".
055200         88  ANONYMOUS-USER   VALUE "Y".
055300     05  CAND-FOUND-SW       PIC X(01) VALUE "N".
055400         88  CANDIDATE-FOUND  VALUE "Y".
055500     05  KEY-FOUND-SW        PIC X(01) VALUE "N".
055600         88  CAT-KEY-FOUND    VALUE "Y".
055700         88  MOOD-KEY-FOUND   VALUE "Y".
055800 
055900******************************************************************
056000*    MOODRPT REPORT LINE LAYOUTS - ALL 132 BYTES, PRINTED VIA
056100*    WRITE ... FROM ... AFTER ADVANCING.  SEE 795/797/760/960.
056200******************************************************************
056300 01  WS-HDR-REC.
056400     05  FILLER              PIC X(01) VALUE SPACES.
056500     05  FILLER              PIC X(36) VALUE
056600         "MOOD-DRIVEN MUSIC RECOMMENDATION RUN".
056700     05  FILLER              PIC X(08) VALUE SPACES.
056800     05  FILLER              PIC X(05) VALUE "DATE ".
056900     05  HDR-MM              PIC 9(02).
057000     05  FILLER              PIC X(01) VALUE "/".
057100     05  HDR-DD              PIC 9(02).
057200     05  FILLER              PIC X(01) VALUE "/".
057300     05  HDR-YYYY            PIC 9(04).
057400     05  FILLER              PIC X(04) VALUE SPACES.
057500     05  FILLER              PIC X(05) VALUE "PAGE ".
057600     05  HDR-PAGE-NO         PIC ZZZ9.
057700     05  FILLER              PIC X(59) VALUE SPACES.
057800 
057900 01  WS-COLM-HDR-REC.
058000     05  FILLER              PIC X(10) VALUE "USER-ID".
058100     05  FILLER              PIC X(01) VALUE SPACES.
058200     05  FILLER              PIC X(10) VALUE "MOOD".
058300     05  FILLER              PIC X(01) VALUE SPACES.
058400     05  FILLER              PIC X(05) VALUE "CONF".
058500     05  FILLER              PIC X(01) VALUE SPACES.
058600     05  FILLER              PIC X(15) VALUE "TOP CATEGORY".
058700     05  FILLER              PIC X(01) VALUE SPACES.
058800     05  FILLER              PIC X(05) VALUE "RELEV".
058900     05  FILLER              PIC X(01) VALUE SPACES.
059000     05  FILLER              PIC X(20) VALUE "PLAYLIST".
059100     05  FILLER              PIC X(01) VALUE SPACES.
059200     05  FILLER              PIC X(03) VALUE "SNG".
059300     05  FILLER              PIC X(01) VALUE SPACES.
059400     05  FILLER              PIC X(05) VALUE "SECS".
059500     05  FILLER              PIC X(52) VALUE SPACES.
059600 
059700 01  WS-DETAIL-LINE.
059800     05  DL-USER-ID          PIC X(10).
059900     05  FILLER              PIC X(01) VALUE SPACES.
060000     05  DL-MOOD             PIC X(10).
060100     05  FILLER              PIC X(01) VALUE SPACES.
060200     05  DL-CONF             PIC Z.999.
060300     05  FILLER              PIC X(01) VALUE SPACES.
060400     05  DL-TOP-CAT          PIC X(15).
060500     05  FILLER              PIC X(01) VALUE SPACES.
060600     05  DL-RELEVANCE        PIC Z.999.
060700     05  FILLER              PIC X(01) VALUE SPACES.
060800     05  DL-PLAYLIST-NAME    PIC X(20).
060900     05  FILLER              PIC X(01) VALUE SPACES.
061000     05  DL-SONG-COUNT       PIC ZZ9.
061100     05  FILLER              PIC X(01) VALUE SPACES.
061200     05  DL-TOT-DURATION     PIC ZZZZ9.
061300     05  FILLER              PIC X(52) VALUE SPACES.
061400 
061500 01  WS-CTLBRK-LINE.
061600     05  FILLER              PIC X(01) VALUE SPACES.
061700     05  FILLER              PIC X(08) VALUE "** MOOD ".
061800     05  CB-MOOD             PIC X(10).
061900     05  FILLER              PIC X(02) VALUE SPACES.
062000     05  FILLER              PIC X(08) VALUE "COUNT = ".
062100     05  CB-COUNT            PIC ZZZ9.
062200     05  FILLER              PIC X(04) VALUE SPACES.
062300     05  FILLER              PIC X(11) VALUE "AVG CONF = ".
062400     05  CB-AVG-CONF         PIC Z.999.
062500     05  FILLER              PIC X(79) VALUE SPACES.
062600 
062700 01  WS-GRANDTOTAL-LINE.
062800     05  FILLER              PIC X(01) VALUE SPACES.
062900     05  FILLER              PIC X(24) VALUE
063000         "TOTAL REQUESTS PROCESSED".
063100     05  FILLER              PIC X(02) VALUE SPACES.
063200     05  GT-COUNT            PIC ZZZ9.
063300     05  FILLER              PIC X(101) VALUE SPACES.
063400 
063500 
063600 PROCEDURE DIVISION.
063700 
063800 000-HOUSEKEEPING.
063900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
064000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
064100     PERFORM 910-LOAD-BEHAVIOR-HIST THRU 910-EXIT.
064200     ACCEPT WS-SYS-DATE FROM DATE.
064300     MOVE WS-SYS-DATE TO WS-SYS-DATE-PARTS.
064400*    09/30/98 AK - Y2K FIX.  WS-SYS-DATE ONLY CARRIES A 2-DIGIT
064500*                  YEAR.  WINDOW IT 00-49 = 20XX, 50-99 = 19XX
064600*                  RATHER THAN ASSUMING 19XX LIKE THE ORIGINAL.
064700     IF WS-SYS-YY < 50
064800         COMPUTE WS-RPT-YYYY = 2000 + WS-SYS-YY
064900     ELSE
065000         COMPUTE WS-RPT-YYYY = 1900 + WS-SYS-YY
065100     END-IF.
065200     MOVE WS-SYS-MM TO WS-RPT-MM.
065300     MOVE WS-SYS-DD TO WS-RPT-DD.
065400     PERFORM 900-READ-USERREQ THRU 900-EXIT.
065500     PERFORM 100-MAINLINE THRU 100-EXIT
065600             UNTIL NO-MORE-DATA.
065700     PERFORM 950-CONTROL-BREAK-TOTALS THRU 950-EXIT.
065800     PERFORM 999-CLEANUP THRU 999-EXIT.
065900     STOP RUN.
066000 000-EXIT.
066100     EXIT.
066200 100-MAINLINE.
066300     MOVE "100-MAINLINE" TO PARA-NAME.
066400     MOVE SPACES TO RECOMMENDATION-REC.
066500     MOVE ZERO  TO WS-BASE-MOOD-SCORES WS-LEARNED-MOOD-SCORES
066600                   WS-FINAL-MOOD-SCORES WS-RULE-ADJUSTMENTS
066700                   WS-SENTIMENT-SCORES WS-DICT-COUNTS
066800                   WS-CAND-COUNT WS-PL-SONG-COUNT
066900                   WS-PL-TOTAL-SECS.
067000     MOVE "N" TO USER-ANON-SW.
067100     IF UR-USER-ID = SPACES OR UR-USER-ID = "ANONYMOUS "
067200         MOVE "Y" TO USER-ANON-SW
067300     END-IF.
067400     PERFORM 200-SENTIMENT-ANALYSIS THRU 200-EXIT.
067500     PERFORM 300-RULES-ENGINE THRU 300-EXIT.
067600     PERFORM 400-COMBINE-MOOD-SCORES THRU 400-EXIT.
067700     IF NOT ANONYMOUS-USER
067800         PERFORM 450-TIME-CONTEXT-LEARNING THRU 450-EXIT
067900     ELSE
068000         MOVE WS-BASE-MOOD-SCORES TO WS-FINAL-MOOD-SCORES
068100     END-IF.
068200     PERFORM 500-SELECT-PRIMARY-MOOD THRU 500-EXIT.
068300     PERFORM 550-RECOMMENDATION-ENGINE THRU 550-EXIT.
068400     PERFORM 600-BUILD-PLAYLIST THRU 600-EXIT.
068500     PERFORM 650-BUILD-REASONING THRU 650-EXIT.
068600     IF NOT ANONYMOUS-USER
068700         PERFORM 700-RECORD-BEHAVIOR THRU 700-EXIT
068800     END-IF.
068900     PERFORM 750-WRITE-RECOMMENDATION THRU 750-EXIT.
069000     PERFORM 770-ACCUM-CONTROL-TOTALS THRU 770-EXIT.
069100     PERFORM 900-READ-USERREQ THRU 900-EXIT.
069200 100-EXIT.
069300     EXIT.
069400 
069500 200-SENTIMENT-ANALYSIS.
069600     MOVE "200-SENTIMENT-ANALYSIS" TO PARA-NAME.
069700     MOVE ZERO TO WS-SENTIMENT-SCORES WS-DICT-COUNTS.
069800     MOVE ZERO TO WS-WORD-COUNT WS-BANG-COUNT.
069900     MOVE ZERO TO WS-SPLIT-COUNT.
070000     IF UR-TEXT NOT = SPACES
070100         MOVE UR-TEXT TO WS-RAW-TEXT
070200         INSPECT WS-RAW-TEXT CONVERTING
070300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
070400             "abcdefghijklmnopqrstuvwxyz"
070500         MOVE 1 TO WS-TEXT-PTR
070600         PERFORM 210-SPLIT-AND-SCORE THRU 210-EXIT
070700                 UNTIL WS-TEXT-PTR > 100
070800         PERFORM 225-CALC-SCORES THRU 225-EXIT
070900         PERFORM 230-APPLY-INTENSIFIER THRU 230-EXIT
071000         PERFORM 240-APPLY-NEGATION THRU 240-EXIT
071100     END-IF.
071200 200-EXIT.
071300     EXIT.
071400 
071500 210-SPLIT-AND-SCORE.
071600     MOVE SPACES TO WS-WORD-WORK.
071700     UNSTRING WS-RAW-TEXT DELIMITED BY ALL SPACE
071800             INTO WS-WORD-WORK
071900             WITH POINTER WS-TEXT-PTR
072000             ON OVERFLOW MOVE 101 TO WS-TEXT-PTR
072100     END-UNSTRING.
072200     IF WS-WORD-WORK NOT = SPACES
072300*        03/22/08 RS 064  WS-SPLIT-COUNT TALLIES EVERY BLANK-
072400*                         DELIMITED TOKEN, WORD OR NOT - 330-TEXT-
072500*                         PATTERN-RULE NEEDS THE RAW COUNT, NOT
072600*                         THE DICTIONARY-WORD COUNT BELOW.
072700         ADD 1 TO WS-SPLIT-COUNT
072800         CALL "WRDSTRP" USING WS-WORD-WORK, WS-WORD-STRIPPED,
072900                 STR-LTH
073000         IF STR-LTH > ZERO
073100             ADD 1 TO WS-WORD-COUNT
073200             PERFORM 220-SCORE-WORD THRU 220-EXIT
073300         END-IF
073400     END-IF.
073500 210-EXIT.
073600     EXIT.
073700 
073800 220-SCORE-WORD.
073900*    04/02/95 RS - A WORD MAY HIT MORE THAN ONE DICTIONARY, SO
074000*                  EACH TABLE IS SEARCHED INDEPENDENTLY - NO
074100*                  ELSE-IF CHAIN BETWEEN THEM.
074200     SET WS-POS-IDX TO 1.
074300     SEARCH WS-POS-WORD
074400         AT END NEXT SENTENCE
074500         WHEN WS-POS-WORD(WS-POS-IDX) = WS-WORD-STRIPPED
074600             ADD 1 TO WS-CNT-POSITIVE
074700     END-SEARCH.
074800     SET WS-NEG-IDX TO 1.
074900     SEARCH WS-NEG-WORD
075000         AT END NEXT SENTENCE
075100         WHEN WS-NEG-WORD(WS-NEG-IDX) = WS-WORD-STRIPPED
075200             ADD 1 TO WS-CNT-NEGATIVE
075300     END-SEARCH.
075400     SET WS-STR-IDX TO 1.
075500     SEARCH WS-STR-WORD
075600         AT END NEXT SENTENCE
075700         WHEN WS-STR-WORD(WS-STR-IDX) = WS-WORD-STRIPPED
075800             ADD 1 TO WS-CNT-STRESS
075900     END-SEARCH.
076000     SET WS-FOC-IDX TO 1.
076100     SEARCH WS-FOC-WORD
076200         AT END NEXT SENTENCE
076300         WHEN WS-FOC-WORD(WS-FOC-IDX) = WS-WORD-STRIPPED
076400             ADD 1 TO WS-CNT-FOCUS
076500     END-SEARCH.
076600     SET WS-ENR-IDX TO 1.
076700     SEARCH WS-ENR-WORD
076800         AT END NEXT SENTENCE
076900         WHEN WS-ENR-WORD(WS-ENR-IDX) = WS-WORD-STRIPPED
077000             ADD 1 TO WS-CNT-ENERGY
077100     END-SEARCH.
077200 220-EXIT.
077300     EXIT.
077400 
077500 225-CALC-SCORES.
077600     COMPUTE WS-SENT-POSITIVE = WS-CNT-POSITIVE * 0.3.
077700     COMPUTE WS-SENT-NEGATIVE = WS-CNT-NEGATIVE * 0.3.
077800     COMPUTE WS-SENT-STRESS   = WS-CNT-STRESS   * 0.4.
077900     COMPUTE WS-SENT-FOCUS    = WS-CNT-FOCUS    * 0.4.
078000     COMPUTE WS-SENT-ENERGY   = WS-CNT-ENERGY   * 0.4.
078100     IF WS-SENT-POSITIVE > 1.000
078200         MOVE 1.000 TO WS-SENT-POSITIVE
078300     END-IF.
078400     IF WS-SENT-NEGATIVE > 1.000
078500         MOVE 1.000 TO WS-SENT-NEGATIVE
078600     END-IF.
078700     IF WS-SENT-STRESS > 1.000
078800         MOVE 1.000 TO WS-SENT-STRESS
078900     END-IF.
079000     IF WS-SENT-FOCUS > 1.000
079100         MOVE 1.000 TO WS-SENT-FOCUS
079200     END-IF.
079300     IF WS-SENT-ENERGY > 1.000
079400         MOVE 1.000 TO WS-SENT-ENERGY
079500     END-IF.
079600 225-EXIT.
079700     EXIT.
079800 
079900 230-APPLY-INTENSIFIER.
080000*    06/14/95 RS - FOUR TRIGGER WORDS, TESTED BY AN INSPECT
080100*                  TALLY RATHER THAN A SUBSTRING FUNCTION - ANY
080200*                  ONE HIT IS ENOUGH TO FIRE THE MULTIPLIER.
080300     MOVE ZERO TO WS-HIT-COUNT.
080400     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL "very".
080500     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL "really".
080600     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL "so ".
080700     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL
080800         "extremely".
080900     IF WS-HIT-COUNT > ZERO
081000         COMPUTE WS-SENT-POSITIVE = WS-SENT-POSITIVE * 1.2
081100         COMPUTE WS-SENT-NEGATIVE = WS-SENT-NEGATIVE * 1.2
081200         COMPUTE WS-SENT-STRESS   = WS-SENT-STRESS   * 1.2
081300         COMPUTE WS-SENT-FOCUS    = WS-SENT-FOCUS    * 1.2
081400         COMPUTE WS-SENT-ENERGY   = WS-SENT-ENERGY   * 1.2
081500     END-IF.
081600 230-EXIT.
081700     EXIT.
081800 
081900 240-APPLY-NEGATION.
082000*    06/14/95 RS - TICKET MR-006.  MARKETING WANTS "NOT HAPPY"
082100*                  TO SCORE NEGATIVE, NOT POSITIVE.  NO ATTEMPT
082200*                  IS MADE TO FIND WHICH WORD WAS NEGATED - THE
082300*                  WHOLE NEGATIVE SCORE JUST GETS A BUMP.
082400     MOVE ZERO TO WS-HIT-COUNT.
082500     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL "not ".
082600     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL "no ".
082700     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL
082800         "don't".
082900     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL
083000         "can't".
083100     IF WS-HIT-COUNT > ZERO
083200         ADD 0.2 TO WS-SENT-NEGATIVE
083300         IF WS-SENT-NEGATIVE > 1.000
083400             MOVE 1.000 TO WS-SENT-NEGATIVE
083500         END-IF
083600     END-IF.
083700 240-EXIT.
083800     EXIT.
083900 
084000 300-RULES-ENGINE.
084100     MOVE "300-RULES-ENGINE" TO PARA-NAME.
084200     MOVE ZERO TO WS-RULE-ADJUSTMENTS.
084300     PERFORM 310-TYPING-SPEED-RULE THRU 310-EXIT.
084400     PERFORM 320-HOUR-OF-DAY-RULE THRU 320-EXIT.
084500     PERFORM 330-TEXT-PATTERN-RULE THRU 330-EXIT.
084600     PERFORM 340-SENTIMENT-THRESHOLD-RULE THRU 340-EXIT.
084700     PERFORM 390-CLAMP-ADJUSTMENTS THRU 390-EXIT.
084800 300-EXIT.
084900     EXIT.
085000 
085100 310-TYPING-SPEED-RULE.
085200     IF UR-TYPING-SPEED < 1.00
085300         ADD 0.4 TO WS-ADJ-TIRED
085400         ADD 0.2 TO WS-ADJ-STRESSED
085500     ELSE
085600         IF UR-TYPING-SPEED < 2.00
085700             ADD 0.3 TO WS-ADJ-TIRED
085800             ADD 0.1 TO WS-ADJ-FOCUSED
085900         ELSE
086000             IF UR-TYPING-SPEED > 6.00
086100                 ADD 0.3 TO WS-ADJ-ENERGETIC
086200                 ADD 0.2 TO WS-ADJ-STRESSED
086300             END-IF
086400         END-IF
086500     END-IF.
086600 310-EXIT.
086700     EXIT.
086800 
086900 320-HOUR-OF-DAY-RULE.
087000     IF UR-HOUR >= 23 OR UR-HOUR < 4
087100         ADD 0.5 TO WS-ADJ-TIRED
087200         ADD 0.2 TO WS-ADJ-STRESSED
087300     ELSE
087400         IF UR-HOUR >= 4 AND UR-HOUR < 7
087500             ADD 0.4 TO WS-ADJ-TIRED
087600         ELSE
087700             IF UR-HOUR >= 7 AND UR-HOUR < 12
087800                 ADD 0.2 TO WS-ADJ-ENERGETIC
087900                 ADD 0.2 TO WS-ADJ-FOCUSED
088000             ELSE
088100                 IF UR-HOUR >= 12 AND UR-HOUR < 17
088200                     ADD 0.1 TO WS-ADJ-FOCUSED
088300                 ELSE
088400                     IF UR-HOUR >= 17 AND UR-HOUR < 23
088500                         ADD 0.2 TO WS-ADJ-RELAXED
088600                     END-IF
088700                 END-IF
088800             END-IF
088900         END-IF
089000     END-IF.
089100 320-EXIT.
089200     EXIT.
089300 
089400 330-TEXT-PATTERN-RULE.
089500     MOVE ZERO TO WS-HIT-COUNT.
089600     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL "study".
089700     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL
089800         "studying".
089900     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL "exam".
090000     INSPECT WS-RAW-TEXT TALLYING WS-HIT-COUNT FOR ALL "test".
090100     IF WS-HIT-COUNT > ZERO
090200         ADD 0.3 TO WS-ADJ-FOCUSED
090300         ADD 0.2 TO WS-ADJ-STRESSED
090400     END-IF.
090500     IF WS-SPLIT-COUNT < 3
090600         ADD 0.2 TO WS-ADJ-TIRED
090700     END-IF.
090800     MOVE ZERO TO WS-BANG-COUNT.
090900     INSPECT WS-RAW-TEXT TALLYING WS-BANG-COUNT FOR ALL "!".
091000     IF WS-BANG-COUNT > 2
091100         ADD 0.2 TO WS-ADJ-ENERGETIC
091200         ADD 0.1 TO WS-ADJ-STRESSED
091300     END-IF.
091400 330-EXIT.
091500     EXIT.
091600 
091700 340-SENTIMENT-THRESHOLD-RULE.
091800     IF WS-SENT-STRESS > 0.3
091900         ADD 0.3 TO WS-ADJ-STRESSED
092000         ADD 0.2 TO WS-ADJ-ANXIOUS
092100     END-IF.
092200     IF WS-SENT-FOCUS > 0.3
092300         ADD 0.3 TO WS-ADJ-FOCUSED
092400     END-IF.
092500     IF WS-SENT-ENERGY > 0.3
092600         ADD 0.3 TO WS-ADJ-ENERGETIC
092700     END-IF.
092800 340-EXIT.
092900     EXIT.
093000 
093100 390-CLAMP-ADJUSTMENTS.
093200*    02/11/99 RS - CLAMP-ONLY BRANCH OF SCRCLC - ADJUSTMENTS ARE
093300*                  NOT ROUNDED, JUST HELD TO 0.000-1.000.
093400     MOVE "C" TO CALC-TYPE-SW.
093500     PERFORM 395-CLAMP-ONE-ADJ THRU 395-EXIT
093600             VARYING WS-ADJ-IDX FROM 1 BY 1
093700             UNTIL WS-ADJ-IDX > 6.
093800 390-EXIT.
093900     EXIT.
094000 
094100 395-CLAMP-ONE-ADJ.
094200     MOVE WS-ADJ-SCORE(WS-ADJ-IDX) TO RAW-SCORE.
094300     CALL "SCRCLC" USING SCORE-CALC-REC, RETURN-CD.
094400     MOVE FINAL-SCORE TO WS-ADJ-SCORE(WS-ADJ-IDX).
094500 395-EXIT.
094600     EXIT.
094700 
094800 400-COMBINE-MOOD-SCORES.
094900     MOVE "400-COMBINE-MOOD-SCORES" TO PARA-NAME.
095000*    03/22/08 RS 063  ADDED ROUNDED - THESE WERE TRUNCATING TO
095100*                     3 DECIMALS HERE, SO SCRCLC'S OWN ROUNDED
095200*                     ON THE R BRANCH HAD NOTHING LEFT TO ROUND.
095300     COMPUTE WS-BASE-TIRED ROUNDED =
095400         WS-ADJ-TIRED + WS-SENT-NEGATIVE * 0.3.
095500     COMPUTE WS-BASE-STRESSED ROUNDED =
095600         WS-ADJ-STRESSED + WS-SENT-STRESS * 0.7
095700                         + WS-SENT-NEGATIVE * 0.3.
095800     COMPUTE WS-BASE-ENERGETIC ROUNDED =
095900         WS-ADJ-ENERGETIC + WS-SENT-ENERGY * 0.7
096000                          + WS-SENT-POSITIVE * 0.3.
096100     COMPUTE WS-BASE-RELAXED ROUNDED =
096200         WS-ADJ-RELAXED + WS-SENT-POSITIVE * 0.5.
096300     COMPUTE WS-BASE-FOCUSED ROUNDED =
096400         WS-ADJ-FOCUSED + WS-SENT-FOCUS * 0.7.
096500     COMPUTE WS-BASE-ANXIOUS ROUNDED =
096600         WS-ADJ-ANXIOUS + WS-SENT-STRESS * 0.5.
096700     MOVE "R" TO CALC-TYPE-SW.
096800     PERFORM 410-CLAMP-ONE-BASE THRU 410-EXIT
096900             VARYING WS-BASE-IDX FROM 1 BY 1
097000             UNTIL WS-BASE-IDX > 6.
097100 400-EXIT.
097200     EXIT.
097300 
097400 410-CLAMP-ONE-BASE.
097500     MOVE WS-BASE-SCORE(WS-BASE-IDX) TO RAW-SCORE.
097600     CALL "SCRCLC" USING SCORE-CALC-REC, RETURN-CD.
097700     MOVE FINAL-SCORE TO WS-BASE-SCORE(WS-BASE-IDX).
097800 410-EXIT.
097900     EXIT.
098000 
098100 450-TIME-CONTEXT-LEARNING.
098200     MOVE "450-TIME-CONTEXT-LEARNING" TO PARA-NAME.
098300     MOVE ZERO TO WS-LEARNED-MOOD-SCORES.
098400     MOVE ZERO TO WS-HIST-WINDOW-CNT WS-HIST-MOOD-SUM.
098500     MOVE ZERO TO WS-HIST-MOOD-TOTALS.
098600     PERFORM 460-SELECT-HOUR-WINDOW THRU 460-EXIT
098700             VARYING WS-HIST-IDX FROM 1 BY 1
098800             UNTIL WS-HIST-IDX > WS-BEHV-COUNT.
098900*    03/22/08 RS 064  BLEND RUNS EVEN WHEN THE HOUR WINDOW TURNED
099000*                     UP NOTHING - 470 TREATS AN EMPTY WINDOW AS A
099100*                     ZERO LEARNED SCORE, NOT AS A REASON TO SKIP
099200*                     THE 70/30 BLEND ITSELF.  ONLY 100-MAINLINE'S
099300*                     ANONYMOUS BRANCH USES BASE MOOD UNCHANGED.
099400     PERFORM 470-BLEND-LEARNED-MOOD THRU 470-EXIT
099500             VARYING WS-LRN-IDX FROM 1 BY 1
099600             UNTIL WS-LRN-IDX > 6.
099700 450-EXIT.
099800     EXIT.
099900 
100000 460-SELECT-HOUR-WINDOW.
100100     IF WS-BEHV-USER-ID(WS-HIST-IDX) NOT = UR-USER-ID
100200         GO TO 460-EXIT
100300     END-IF.
100400     COMPUTE WS-HOUR-DIFF = WS-BEHV-HOUR(WS-HIST-IDX) - UR-HOUR.
100500     IF WS-HOUR-DIFF < 0
100600         COMPUTE WS-HOUR-DIFF = WS-HOUR-DIFF * -1
100700     END-IF.
100800     IF WS-HOUR-DIFF > 2
100900         GO TO 460-EXIT
101000     END-IF.
101100     SET WS-MOOD-IDX TO 1.
101200     SEARCH WS-MOOD-NAME
101300         AT END GO TO 460-EXIT
101400         WHEN WS-MOOD-NAME(WS-MOOD-IDX) =
101500              WS-BEHV-MOOD(WS-HIST-IDX)
101600             ADD WS-BEHV-MOOD-COUNT(WS-HIST-IDX)
101700                 TO WS-HIST-MOOD-CNT(WS-MOOD-IDX)
101800             ADD WS-BEHV-MOOD-COUNT(WS-HIST-IDX)
101900                 TO WS-HIST-MOOD-SUM
102000             ADD 1 TO WS-HIST-WINDOW-CNT
102100     END-SEARCH.
102200 460-EXIT.
102300     EXIT.
102400 
102500 470-BLEND-LEARNED-MOOD.
102600     IF WS-HIST-MOOD-SUM > ZERO
102700         COMPUTE WS-LRN-SCORE(WS-LRN-IDX) ROUNDED =
102800             WS-HIST-MOOD-CNT(WS-LRN-IDX) / WS-HIST-MOOD-SUM
102900     ELSE
103000         MOVE ZERO TO WS-LRN-SCORE(WS-LRN-IDX)
103100     END-IF.
103200     COMPUTE WS-FINAL-SCORE(WS-LRN-IDX) ROUNDED =
103300         WS-BASE-SCORE(WS-LRN-IDX) * 0.7
103400         + WS-LRN-SCORE(WS-LRN-IDX) * 0.3.
103500 470-EXIT.
103600     EXIT.
103700 
103800 500-SELECT-PRIMARY-MOOD.
103900     MOVE "500-SELECT-PRIMARY-MOOD" TO PARA-NAME.
104000     MOVE SPACES TO WS-PRIMARY-MOOD-LC.
104100     MOVE ZERO TO RC-CONFIDENCE.
104200     PERFORM 510-CHECK-ONE-MOOD THRU 510-EXIT
104300             VARYING WS-FINAL-IDX FROM 1 BY 1
104400             UNTIL WS-FINAL-IDX > 6.
104500     IF WS-PRIMARY-MOOD-LC = SPACES
104600         MOVE "relaxed   " TO WS-PRIMARY-MOOD-LC
104700         MOVE ZERO TO RC-CONFIDENCE
104800     END-IF.
104900     MOVE WS-PRIMARY-MOOD-LC TO RC-PRIMARY-MOOD.
105000     INSPECT RC-PRIMARY-MOOD CONVERTING
105100         "abcdefghijklmnopqrstuvwxyz" TO
105200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
105300 500-EXIT.
105400     EXIT.
105500 
105600 510-CHECK-ONE-MOOD.
105700*    04/02/95 RS - FIXED EVALUATION ORDER TIRED/STRESSED/
105800*                  ENERGETIC/RELAXED/FOCUSED/ANXIOUS.  A STRICT
105900*                  GREATER-THAN TEST MEANS A LATER TIE NEVER
106000*                  REPLACES AN EARLIER WINNER.
106100     IF WS-FINAL-SCORE(WS-FINAL-IDX) > RC-CONFIDENCE
106200         MOVE WS-FINAL-SCORE(WS-FINAL-IDX) TO RC-CONFIDENCE
106300         MOVE WS-MOOD-NAME(WS-FINAL-IDX) TO WS-PRIMARY-MOOD-LC
106400     END-IF.
106500 510-EXIT.
106600     EXIT.
106700 
106800 550-RECOMMENDATION-ENGINE.
106900     MOVE "550-RECOMMENDATION-ENGINE" TO PARA-NAME.
107000     MOVE ZERO TO WS-CAND-COUNT.
107100     MOVE SPACES TO WS-CANDIDATE-LIST.
107200     MOVE ZERO TO WS-CAND-COUNT.
107300     PERFORM 560-BUILD-CANDIDATES THRU 560-EXIT.
107400     IF WS-CAND-COUNT > ZERO
107500         PERFORM 570-SCORE-CANDIDATES THRU 570-EXIT
107600                 VARYING WS-CAND-IDX FROM 1 BY 1
107700                 UNTIL WS-CAND-IDX > WS-CAND-COUNT
107800         PERFORM 580-SORT-CANDIDATES THRU 580-EXIT
107900     END-IF.
108000 550-EXIT.
108100     EXIT.
108200 
108300 560-BUILD-CANDIDATES.
108400     MOVE "560-BUILD-CANDIDATES" TO PARA-NAME.
108500     MOVE "N" TO KEY-FOUND-SW.
108600     SET MCM-IDX TO 1.
108700     SEARCH MCM-ROW
108800         AT END
108900             GO TO 560-EXIT
109000         WHEN MCM-MOOD (MCM-IDX) = WS-PRIMARY-MOOD-LC
109100             SET MOOD-KEY-FOUND TO TRUE
109200     END-SEARCH.
109300     IF NOT MOOD-KEY-FOUND
109400         GO TO 560-EXIT
109500     END-IF.
109600     PERFORM 565-LOAD-ONE-CAND THRU 565-EXIT
109700             VARYING MCM-CAT-IDX FROM 1 BY 1
109800             UNTIL MCM-CAT-IDX > 4.
109900 560-EXIT.
110000     EXIT.
110100 
110200 565-LOAD-ONE-CAND.
110300     IF MCM-CAT (MCM-IDX MCM-CAT-IDX) = SPACES
110400         GO TO 565-EXIT
110500     END-IF.
110600     MOVE "N" TO KEY-FOUND-SW.
110700     SEARCH ALL CM-ROW
110800         AT END
110900             GO TO 565-EXIT
111000         WHEN CM-KEY (CM-IDX) =
111100                 MCM-CAT (MCM-IDX MCM-CAT-IDX)
111200             SET CAT-KEY-FOUND TO TRUE
111300     END-SEARCH.
111400     IF NOT CAT-KEY-FOUND
111500         GO TO 565-EXIT
111600     END-IF.
111700     ADD 1 TO WS-CAND-COUNT.
111800     SET WS-CAND-IDX TO WS-CAND-COUNT.
111900     MOVE MCM-CAT (MCM-IDX MCM-CAT-IDX)
112000         TO WS-CAND-KEY (WS-CAND-IDX).
112100     MOVE CM-DISPLAY-NAME (CM-IDX)
112200         TO WS-CAND-DISPLAY (WS-CAND-IDX).
112300 565-EXIT.
112400     EXIT.
112500 
112600 570-SCORE-CANDIDATES.
112700     MOVE "570-SCORE-CANDIDATES" TO PARA-NAME.
112800     MOVE "N" TO KEY-FOUND-SW.
112900     SEARCH ALL CM-ROW
113000         AT END
113100             GO TO 570-EXIT
113200         WHEN CM-KEY (CM-IDX) = WS-CAND-KEY (WS-CAND-IDX)
113300             SET CAT-KEY-FOUND TO TRUE
113400     END-SEARCH.
113500     IF NOT CAT-KEY-FOUND
113600         GO TO 570-EXIT
113700     END-IF.
113800*    03/22/05 RS 052 - RELEVANCE CAN RUN A HAIR OVER 1.000 WHEN
113900*                      BASE-FIT AND CONFIDENCE ARE BOTH HIGH -
114000*                      ROUTE THROUGH SCRCLC'S CLAMP BRANCH LIKE
114100*                      EVERY OTHER SCORE IN THIS PROGRAM.
114200     COMPUTE RAW-SCORE =
114300         CM-BASE-FIT (CM-IDX) *
114400         (0.5 + (RC-CONFIDENCE * 0.5)).
114500     MOVE "C" TO CALC-TYPE-SW.
114600     CALL "SCRCLC" USING SCORE-CALC-REC, RETURN-CD.
114700     MOVE FINAL-SCORE TO WS-CAND-RELEV (WS-CAND-IDX).
114800 570-EXIT.
114900     EXIT.
115000 
115100 580-SORT-CANDIDATES.
115200     MOVE "580-SORT-CANDIDATES" TO PARA-NAME.
115300     IF WS-CAND-COUNT < 2
115400         GO TO 580-EXIT
115500     END-IF.
115600     PERFORM 585-SORT-ONE-PASS THRU 585-EXIT
115700             VARYING WS-SORT-PASS FROM 1 BY 1
115800             UNTIL WS-SORT-PASS NOT < WS-CAND-COUNT.
115900 580-EXIT.
116000     EXIT.
116100 
116200 585-SORT-ONE-PASS.
116300     COMPUTE WS-SORT-NEXT = WS-CAND-COUNT - WS-SORT-PASS.
116400     PERFORM 590-SORT-COMPARE THRU 590-EXIT
116500             VARYING WS-CAND-IDX FROM 1 BY 1
116600             UNTIL WS-CAND-IDX > WS-SORT-NEXT.
116700 585-EXIT.
116800     EXIT.
116900 
117000 590-SORT-COMPARE.
117100     SET WS-CAND-IDX2 TO WS-CAND-IDX.
117200     SET WS-CAND-IDX2 UP BY 1.
117300     IF WS-CAND-RELEV (WS-CAND-IDX) <
117400             WS-CAND-RELEV (WS-CAND-IDX2)
117500         MOVE WS-CAND-KEY (WS-CAND-IDX)
117600             TO WS-SORT-TEMP-KEY
117700         MOVE WS-CAND-DISPLAY (WS-CAND-IDX)
117800             TO WS-SORT-TEMP-DISPLAY
117900         MOVE WS-CAND-RELEV (WS-CAND-IDX)
118000             TO WS-SORT-TEMP-RELEV
118100         MOVE WS-CAND-KEY (WS-CAND-IDX2)
118200             TO WS-CAND-KEY (WS-CAND-IDX)
118300         MOVE WS-CAND-DISPLAY (WS-CAND-IDX2)
118400             TO WS-CAND-DISPLAY (WS-CAND-IDX)
118500         MOVE WS-CAND-RELEV (WS-CAND-IDX2)
118600             TO WS-CAND-RELEV (WS-CAND-IDX)
118700         MOVE WS-SORT-TEMP-KEY
118800             TO WS-CAND-KEY (WS-CAND-IDX2)
118900         MOVE WS-SORT-TEMP-DISPLAY
119000             TO WS-CAND-DISPLAY (WS-CAND-IDX2)
119100         MOVE WS-SORT-TEMP-RELEV
119200             TO WS-CAND-RELEV (WS-CAND-IDX2)
119300     END-IF.
119400 590-EXIT.
119500     EXIT.
119600 
119700 600-BUILD-PLAYLIST.
119800     MOVE "600-BUILD-PLAYLIST" TO PARA-NAME.
119900     MOVE ZERO TO WS-PL-SONG-COUNT WS-PL-TOTAL-SECS.
120000     IF UR-PLAYLIST-MINUTES = ZERO
120100         COMPUTE WS-PL-TARGET-SECS = 30 * 60
120200     ELSE
120300         COMPUTE WS-PL-TARGET-SECS =
120400             UR-PLAYLIST-MINUTES * 60
120500     END-IF.
120600     IF WS-CAND-COUNT = ZERO
120700         PERFORM 620-DEFAULT-PLAYLIST THRU 620-EXIT
120800     ELSE
120900         PERFORM 610-FILL-FROM-CATEGORY THRU 610-EXIT
121000                 VARYING WS-CAND-IDX FROM 1 BY 1
121100                 UNTIL WS-CAND-IDX > WS-CAND-COUNT
121200     END-IF.
121300     PERFORM 630-NAME-PLAYLIST THRU 630-EXIT.
121400 600-EXIT.
121500     EXIT.
121600 
121700 610-FILL-FROM-CATEGORY.
121800     IF WS-PL-TOTAL-SECS NOT < WS-PL-TARGET-SECS
121900         GO TO 610-EXIT
122000     END-IF.
122100     PERFORM 615-ADD-ONE-SONG THRU 615-EXIT
122200             VARYING WS-PL-SONG-IDX FROM 1 BY 1
122300             UNTIL WS-PL-SONG-IDX > 40.
122400 610-EXIT.
122500     EXIT.
122600 
122700 615-ADD-ONE-SONG.
122800     IF SONG-CATEGORY-KEY (WS-PL-SONG-IDX) NOT =
122900             WS-CAND-KEY (WS-CAND-IDX)
123000         GO TO 615-EXIT
123100     END-IF.
123200     IF WS-PL-TOTAL-SECS NOT < WS-PL-TARGET-SECS
123300         GO TO 615-EXIT
123400     END-IF.
123500     ADD 1 TO WS-PL-SONG-COUNT.
123600     ADD SONG-DURATION (WS-PL-SONG-IDX) TO
123700         WS-PL-TOTAL-SECS.
123800 615-EXIT.
123900     EXIT.
124000 
124100 620-DEFAULT-PLAYLIST.
124200*    DEFAULT-PLAYLIST MOVE - NO CANDIDATES WERE FOUND FOR THE
124300*    PRIMARY MOOD, SO WE JUST HAND BACK ALL 5 LOFI CUTS.
124400     PERFORM 625-ADD-DEFAULT-SONG THRU 625-EXIT
124500             VARYING WS-PL-SONG-IDX FROM 1 BY 1
124600             UNTIL WS-PL-SONG-IDX > 40.
124700 620-EXIT.
124800     EXIT.
124900 
125000 625-ADD-DEFAULT-SONG.
125100     IF SONG-CATEGORY-KEY (WS-PL-SONG-IDX) NOT = "lofi"
125200         GO TO 625-EXIT
125300     END-IF.
125400     ADD 1 TO WS-PL-SONG-COUNT.
125500     ADD SONG-DURATION (WS-PL-SONG-IDX) TO
125600         WS-PL-TOTAL-SECS.
125700 625-EXIT.
125800     EXIT.
125900 
126000 630-NAME-PLAYLIST.
126100     MOVE "N" TO KEY-FOUND-SW.
126200*    07/11/95 RS - ZERO CANDIDATES MEANS NO CATEGORY MATCHED THE
126300*                  PRIMARY MOOD, SO 620-DEFAULT-PLAYLIST BUILT THE
126400*                  CANNED LOFI SET.  NAME IT "DEFAULT PLAYLIST" -
126500*                  DO NOT SEARCH THE MOOD TABLE FOR A NAME THAT
126600*                  DOES NOT APPLY TO A CANNED PLAYLIST.
126700     IF WS-CAND-COUNT = ZERO
126800         MOVE "Default Playlist    " TO RC-PLAYLIST-NAME
126900     ELSE
127000         SET WS-MOOD-IDX TO 1
127100         SEARCH WS-MOOD-NAME
127200             AT END
127300                 MOVE "Mood Playlist       "
127400                     TO RC-PLAYLIST-NAME
127500             WHEN WS-MOOD-NAME (WS-MOOD-IDX) =
127600                     WS-PRIMARY-MOOD-LC
127700                 MOVE WS-PLN-NAME (WS-MOOD-IDX)
127800                     TO RC-PLAYLIST-NAME
127900         END-SEARCH
128000     END-IF.
128100     MOVE WS-PL-SONG-COUNT TO RC-SONG-COUNT.
128200     MOVE WS-PL-TOTAL-SECS TO RC-TOTAL-DURATION.
128300 630-EXIT.
128400     EXIT.
128500 
128600 650-BUILD-REASONING.
128700     MOVE "650-BUILD-REASONING" TO PARA-NAME.
128800     MOVE SPACES TO RC-REASONING.
128900     MOVE 1 TO WS-TEXT-PTR.
129000     COMPUTE WS-CONF-PCT ROUNDED = RC-CONFIDENCE * 100.
129100*    11/14/06 RS 058 - WS-CONF-PCT IS ZERO-FILLED (075), AND THE
129200*                      EDITED WS-CONF-PCT-ED IS BLANK-FILLED
129300*                      ( 75) - NEITHER PRINTS RIGHT IN A SENTENCE.
129400*                      657-FIND-CONF-START SQUEEZES OUT THE
129500*                      LEADING BLANKS BEFORE WE STRING IT IN.
129600     MOVE WS-CONF-PCT TO WS-CONF-PCT-ED.
129700     PERFORM 657-FIND-CONF-START THRU 657-EXIT.
129800     STRING
129900         "Based on your input, we detected a "
130000             DELIMITED BY SIZE
130100         WS-PRIMARY-MOOD-LC DELIMITED BY SPACE
130200         " mood (confidence: " DELIMITED BY SIZE
130300         WS-CONF-PCT-ED (WS-CONF-START:WS-CONF-LEN)
130400             DELIMITED BY SIZE
130500         "%). " DELIMITED BY SIZE
130600         INTO RC-REASONING
130700         WITH POINTER WS-TEXT-PTR.
130800     IF WS-CAND-COUNT > ZERO
130900         PERFORM 660-APPEND-CATEGORY THRU 660-EXIT
131000     END-IF.
131100 650-EXIT.
131200     EXIT.
131300 
131400 657-FIND-CONF-START.
131500     PERFORM 658-ADV-ONE-CONF THRU 658-EXIT
131600             VARYING WS-CONF-START FROM 1 BY 1
131700             UNTIL WS-CONF-START = 3 OR
131800             WS-CONF-PCT-ED (WS-CONF-START:1) NOT = SPACE.
131900     COMPUTE WS-CONF-LEN = 4 - WS-CONF-START.
132000 657-EXIT.
132100     EXIT.
132200 
132300 658-ADV-ONE-CONF.
132400     CONTINUE.
132500 658-EXIT.
132600     EXIT.
132700 
132800 660-APPEND-CATEGORY.
132900     PERFORM 670-FIND-CAND-NAME-LEN THRU 670-EXIT.
133000     MOVE "N" TO KEY-FOUND-SW.
133100     SET WS-MOOD-IDX TO 1.
133200     SEARCH WS-MOOD-NAME
133300         AT END
133400             MOVE "enhancing your current mood."
133500                 TO WS-REASON-SUFFIX-WORK
133600         WHEN WS-MOOD-NAME (WS-MOOD-IDX) =
133700                 WS-PRIMARY-MOOD-LC
133800             MOVE WS-REASON-TEXT (WS-MOOD-IDX)
133900                 TO WS-REASON-SUFFIX-WORK
134000     END-SEARCH.
134100     STRING
134200         "We recommend " DELIMITED BY SIZE
134300         WS-CAND-DISPLAY (1) (1:WS-DISP-LEN)
134400             DELIMITED BY SIZE
134500         " as it's perfect for "
134600             DELIMITED BY SIZE
134700         WS-REASON-SUFFIX-WORK DELIMITED BY SIZE
134800         INTO RC-REASONING
134900         WITH POINTER WS-TEXT-PTR.
135000 660-EXIT.
135100     EXIT.
135200 
135300 670-FIND-CAND-NAME-LEN.
135400     MOVE 15 TO WS-DISP-LEN.
135500     PERFORM 675-BACK-UP-ONE THRU 675-EXIT
135600             VARYING WS-DISP-LEN FROM 15 BY -1
135700             UNTIL WS-DISP-LEN = 1
135800             OR WS-CAND-DISPLAY (1) (WS-DISP-LEN:1)
135900                 NOT = SPACE.
136000 670-EXIT.
136100     EXIT.
136200 
136300 675-BACK-UP-ONE.
136400     CONTINUE.
136500 675-EXIT.
136600     EXIT.
136700 
136800 700-RECORD-BEHAVIOR.
136900     MOVE "700-RECORD-BEHAVIOR" TO PARA-NAME.
137000     MOVE ZERO TO WS-USER-ROW-CNT WS-OLDEST-SEQ WS-OLDEST-IDX.
137100     IF WS-BEHV-COUNT > ZERO
137200         PERFORM 710-SCAN-USER-ROWS THRU 710-EXIT
137300                 VARYING WS-HIST-IDX FROM 1 BY 1
137400                 UNTIL WS-HIST-IDX > WS-BEHV-COUNT
137500     END-IF.
137600*    06/19/96 TGD 021 - PER-USER CAP RAISED TO 100 ROWS.  PAST
137700*                       THE CAP WE REUSE THE OLDEST SLOT FOR
137800*                       THIS USER INSTEAD OF GROWING THE TABLE.
137900     IF WS-USER-ROW-CNT < 100
138000         ADD 1 TO WS-BEHV-COUNT
138100         SET WS-BEHV-IDX TO WS-BEHV-COUNT
138200     ELSE
138300         SET WS-BEHV-IDX TO WS-OLDEST-IDX
138400     END-IF.
138500     ADD 1 TO WS-HIST-SEQ.
138600     MOVE UR-USER-ID TO WS-BEHV-USER-ID (WS-BEHV-IDX).
138700     MOVE UR-HOUR TO WS-BEHV-HOUR (WS-BEHV-IDX).
138800     MOVE WS-PRIMARY-MOOD-LC TO
138900         WS-BEHV-MOOD (WS-BEHV-IDX).
139000     MOVE 1 TO WS-BEHV-MOOD-COUNT (WS-BEHV-IDX).
139100     MOVE UR-TYPING-SPEED TO
139200         WS-BEHV-TYPING-SPEED (WS-BEHV-IDX).
139300     MOVE WS-HIST-SEQ TO WS-BEHV-SEQUENCE (WS-BEHV-IDX).
139400     MOVE WS-BEHV-USER-ID (WS-BEHV-IDX) TO BH-USER-ID.
139500     MOVE WS-BEHV-HOUR (WS-BEHV-IDX) TO BH-HOUR.
139600     MOVE WS-BEHV-MOOD (WS-BEHV-IDX) TO BH-MOOD.
139700     MOVE WS-BEHV-MOOD-COUNT (WS-BEHV-IDX) TO BH-MOOD-COUNT.
139800     MOVE WS-BEHV-TYPING-SPEED (WS-BEHV-IDX) TO
139900         BH-TYPING-SPEED.
140000     WRITE BEHVOUT-REC FROM BEHAVIOR-REC.
140100 700-EXIT.
140200     EXIT.
140300 
140400 710-SCAN-USER-ROWS.
140500     IF WS-BEHV-USER-ID (WS-HIST-IDX) NOT = UR-USER-ID
140600         GO TO 710-EXIT
140700     END-IF.
140800     ADD 1 TO WS-USER-ROW-CNT.
140900     IF WS-OLDEST-SEQ = ZERO OR
141000             WS-BEHV-SEQUENCE (WS-HIST-IDX) < WS-OLDEST-SEQ
141100         MOVE WS-BEHV-SEQUENCE (WS-HIST-IDX) TO WS-OLDEST-SEQ
141200         MOVE WS-HIST-IDX TO WS-OLDEST-IDX
141300     END-IF.
141400 710-EXIT.
141500     EXIT.
141600 
141700 750-WRITE-RECOMMENDATION.
141800     MOVE "750-WRITE-RECOMMENDATION" TO PARA-NAME.
141900     MOVE UR-USER-ID TO RC-USER-ID.
142000     PERFORM 755-MOVE-ONE-MOOD-SCORE THRU 755-EXIT
142100             VARYING WS-FINAL-IDX FROM 1 BY 1
142200             UNTIL WS-FINAL-IDX > 6.
142300     IF WS-CAND-COUNT > ZERO
142400         PERFORM 757-MOVE-ONE-CANDIDATE THRU 757-EXIT
142500                 VARYING WS-CAND-IDX FROM 1 BY 1
142600                 UNTIL WS-CAND-IDX > WS-CAND-COUNT
142700     END-IF.
142800     WRITE MOODRCOM-REC FROM RECOMMENDATION-REC.
142900     ADD 1 TO RECORDS-WRITTEN.
143000     PERFORM 760-WRITE-DETAIL-LINE THRU 760-EXIT.
143100 750-EXIT.
143200     EXIT.
143300 
143400 755-MOVE-ONE-MOOD-SCORE.
143500     MOVE WS-FINAL-SCORE (WS-FINAL-IDX) TO
143600         RC-MOOD-SCORE (WS-FINAL-IDX).
143700 755-EXIT.
143800     EXIT.
143900 
144000 757-MOVE-ONE-CANDIDATE.
144100     MOVE WS-CAND-DISPLAY (WS-CAND-IDX) TO
144200         RC-CAT-NAME (WS-CAND-IDX).
144300     MOVE WS-CAND-RELEV (WS-CAND-IDX) TO
144400         RC-REL-SCORE (WS-CAND-IDX).
144500 757-EXIT.
144600     EXIT.
144700 
144800 760-WRITE-DETAIL-LINE.
144900     MOVE "760-WRITE-DETAIL-LINE" TO PARA-NAME.
145000     MOVE SPACES TO WS-DETAIL-LINE.
145100     MOVE RC-USER-ID TO DL-USER-ID.
145200     MOVE RC-PRIMARY-MOOD TO DL-MOOD.
145300     MOVE RC-CONFIDENCE TO DL-CONF.
145400     MOVE RC-CAT-NAME (1) TO DL-TOP-CAT.
145500     MOVE RC-REL-SCORE (1) TO DL-RELEVANCE.
145600     MOVE RC-PLAYLIST-NAME TO DL-PLAYLIST-NAME.
145700     MOVE RC-SONG-COUNT TO DL-SONG-COUNT.
145800     MOVE RC-TOTAL-DURATION TO DL-TOT-DURATION.
145900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
146000     WRITE MOODRPT-REC FROM WS-DETAIL-LINE
146100             AFTER ADVANCING 1 LINE.
146200     ADD 1 TO WS-LINES.
146300 760-EXIT.
146400     EXIT.
146500 
146600 770-ACCUM-CONTROL-TOTALS.
146700     MOVE "770-ACCUM-CONTROL-TOTALS" TO PARA-NAME.
146800     MOVE "N" TO KEY-FOUND-SW.
146900     SET WS-MOOD-IDX TO 1.
147000     SEARCH WS-MOOD-NAME
147100         AT END
147200             NEXT SENTENCE
147300         WHEN WS-MOOD-NAME (WS-MOOD-IDX) =
147400                 WS-PRIMARY-MOOD-LC
147500             ADD 1 TO WS-CB-COUNT (WS-MOOD-IDX)
147600             ADD RC-CONFIDENCE TO
147700                 WS-CB-CONF-SUM (WS-MOOD-IDX)
147800     END-SEARCH.
147900     ADD 1 TO WS-GRAND-TOTAL.
148000 770-EXIT.
148100     EXIT.
148200 
148300 790-CHECK-PAGINATION.
148400     IF WS-LINES NOT < 55
148500         PERFORM 795-WRITE-PAGE-HDR THRU 795-EXIT
148600         PERFORM 797-WRITE-COLM-HDR THRU 797-EXIT
148700         MOVE ZERO TO WS-LINES
148800     END-IF.
148900 790-EXIT.
149000     EXIT.
149100 
149200 795-WRITE-PAGE-HDR.
149300     MOVE WS-RPT-MM TO HDR-MM.
149400     MOVE WS-RPT-DD TO HDR-DD.
149500     MOVE WS-RPT-YYYY TO HDR-YYYY.
149600     MOVE WS-PAGES TO HDR-PAGE-NO.
149700     WRITE MOODRPT-REC FROM WS-HDR-REC
149800             AFTER ADVANCING TOP-OF-FORM.
149900     ADD 1 TO WS-PAGES.
150000 795-EXIT.
150100     EXIT.
150200 
150300 797-WRITE-COLM-HDR.
150400     WRITE MOODRPT-REC FROM WS-COLM-HDR-REC
150500             AFTER ADVANCING 2 LINES.
150600 797-EXIT.
150700     EXIT.
150800 
150900 800-OPEN-FILES.
151000     MOVE "800-OPEN-FILES" TO PARA-NAME.
151100     OPEN INPUT  USERREQ, BEHVHIST.
151200     OPEN OUTPUT BEHVOUT, MOODRCOM, MOODRPT, SYSOUT.
151300 800-EXIT.
151400     EXIT.
151500 
151600 850-CLOSE-FILES.
151700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
151800     CLOSE USERREQ, BEHVHIST, BEHVOUT, MOODRCOM,
151900           MOODRPT, SYSOUT.
152000 850-EXIT.
152100     EXIT.
152200 
152300 900-READ-USERREQ.
152400     MOVE "900-READ-USERREQ" TO PARA-NAME.
152500     READ USERREQ INTO MOOD-REQUEST-REC
152600         AT END
152700             MOVE "N" TO MORE-DATA-SW
152800     END-READ.
152900     IF NOT NO-MORE-DATA
153000         ADD 1 TO RECORDS-READ
153100     END-IF.
153200 900-EXIT.
153300     EXIT.
153400 
153500 910-LOAD-BEHAVIOR-HIST.
153600     MOVE "910-LOAD-BEHAVIOR-HIST" TO PARA-NAME.
153700     MOVE ZERO TO WS-BEHV-COUNT WS-HIST-SEQ.
153800     MOVE "Y" TO MORE-HIST-SW.
153900     PERFORM 920-READ-ONE-HIST THRU 920-EXIT.
154000     PERFORM 925-LOAD-ONE-ROW THRU 925-EXIT
154100             UNTIL NO-MORE-HIST.
154200 910-EXIT.
154300     EXIT.
154400 
154500 920-READ-ONE-HIST.
154600     READ BEHVHIST INTO BEHAVIOR-REC
154700         AT END
154800             MOVE "N" TO MORE-HIST-SW
154900     END-READ.
155000 920-EXIT.
155100     EXIT.
155200 
155300 925-LOAD-ONE-ROW.
155400*    06/19/96 TGD 021 - ENFORCE THE 100/USER CAP ON THE WAY IN
155500*                       TOO, NOT JUST WHEN WE RECORD NEW HISTORY.
155600     MOVE ZERO TO WS-USER-ROW-CNT WS-OLDEST-SEQ
155700                  WS-OLDEST-IDX.
155800     IF WS-BEHV-COUNT > ZERO
155900         PERFORM 930-SCAN-LOAD-ROWS THRU 930-EXIT
156000                 VARYING WS-HIST-IDX FROM 1 BY 1
156100                 UNTIL WS-HIST-IDX > WS-BEHV-COUNT
156200     END-IF.
156300     IF WS-USER-ROW-CNT < 100
156400         ADD 1 TO WS-BEHV-COUNT
156500         SET WS-BEHV-IDX TO WS-BEHV-COUNT
156600     ELSE
156700         SET WS-BEHV-IDX TO WS-OLDEST-IDX
156800     END-IF.
156900     ADD 1 TO WS-HIST-SEQ.
157000     MOVE BH-USER-ID TO WS-BEHV-USER-ID (WS-BEHV-IDX).
157100     MOVE BH-HOUR TO WS-BEHV-HOUR (WS-BEHV-IDX).
157200     MOVE BH-MOOD TO WS-BEHV-MOOD (WS-BEHV-IDX).
157300     MOVE BH-MOOD-COUNT TO
157400         WS-BEHV-MOOD-COUNT (WS-BEHV-IDX).
157500     MOVE BH-TYPING-SPEED TO
157600         WS-BEHV-TYPING-SPEED (WS-BEHV-IDX).
157700     MOVE WS-HIST-SEQ TO WS-BEHV-SEQUENCE (WS-BEHV-IDX).
157800     PERFORM 920-READ-ONE-HIST THRU 920-EXIT.
157900 925-EXIT.
158000     EXIT.
158100 
158200 930-SCAN-LOAD-ROWS.
158300     IF WS-BEHV-USER-ID (WS-HIST-IDX) NOT = BH-USER-ID
158400         GO TO 930-EXIT
158500     END-IF.
158600     ADD 1 TO WS-USER-ROW-CNT.
158700     IF WS-OLDEST-SEQ = ZERO OR
158800             WS-BEHV-SEQUENCE (WS-HIST-IDX) < WS-OLDEST-SEQ
158900         MOVE WS-BEHV-SEQUENCE (WS-HIST-IDX) TO WS-OLDEST-SEQ
159000         MOVE WS-HIST-IDX TO WS-OLDEST-IDX
159100     END-IF.
159200 930-EXIT.
159300     EXIT.
159400 
159500 950-CONTROL-BREAK-TOTALS.
159600     MOVE "950-CONTROL-BREAK-TOTALS" TO PARA-NAME.
159700     PERFORM 955-WRITE-ONE-CTLBRK THRU 955-EXIT
159800             VARYING WS-CB-IDX FROM 1 BY 1
159900             UNTIL WS-CB-IDX > 6.
160000     PERFORM 960-WRITE-GRAND-TOTAL THRU 960-EXIT.
160100 950-EXIT.
160200     EXIT.
160300 
160400 955-WRITE-ONE-CTLBRK.
160500     IF WS-CB-COUNT (WS-CB-IDX) = ZERO
160600         GO TO 955-EXIT
160700     END-IF.
160800     MOVE SPACES TO WS-CTLBRK-LINE.
160900     MOVE WS-MOOD-NAME (WS-CB-IDX) TO CB-MOOD.
161000     INSPECT CB-MOOD CONVERTING
161100         "abcdefghijklmnopqrstuvwxyz" TO
161200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
161300     MOVE WS-CB-COUNT (WS-CB-IDX) TO CB-COUNT.
161400     COMPUTE CB-AVG-CONF ROUNDED =
161500         WS-CB-CONF-SUM (WS-CB-IDX) /
161600         WS-CB-COUNT (WS-CB-IDX).
161700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
161800     WRITE MOODRPT-REC FROM WS-CTLBRK-LINE
161900             AFTER ADVANCING 1 LINE.
162000     ADD 1 TO WS-LINES.
162100 955-EXIT.
162200     EXIT.
162300 
162400 960-WRITE-GRAND-TOTAL.
162500     MOVE "960-WRITE-GRAND-TOTAL" TO PARA-NAME.
162600     MOVE SPACES TO WS-GRANDTOTAL-LINE.
162700     MOVE WS-GRAND-TOTAL TO GT-COUNT.
162800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
162900     WRITE MOODRPT-REC FROM WS-GRANDTOTAL-LINE
163000             AFTER ADVANCING 2 LINES.
163100     ADD 1 TO WS-LINES.
163200 960-EXIT.
163300     EXIT.
163400 
163500 999-CLEANUP.
163600     MOVE "999-CLEANUP" TO PARA-NAME.
163700     IF RECORDS-READ NOT = RECORDS-WRITTEN
163800         MOVE "** INVALID RUN - RECORDS READ/WRITTEN
163900        -" OUT OF BALANCE" TO ABEND-REASON
164000         MOVE RECORDS-READ TO EXPECTED-VAL
164100         MOVE RECORDS-WRITTEN TO ACTUAL-VAL
164200         GO TO 1000-ABEND-RTN
164300     END-IF.
164400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
164500 999-EXIT.
164600     EXIT.
164700 
164800 1000-ABEND-RTN.
164900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
165000     WRITE SYSOUT-REC FROM ABEND-REC.
165100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
165200     DIVIDE ZERO-VAL INTO ONE-VAL.
165300 1000-EXIT.
165400     EXIT.
