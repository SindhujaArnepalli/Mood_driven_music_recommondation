000100******************************************************************
000200*    MOODRC  -  RECOMMENDATION OUTPUT RECORD                     *
000300*    ONE RECORD WRITTEN PER INPUT REQUEST - PRIMARY MOOD, FULL   *
000400*    MOOD DISTRIBUTION, TOP CATEGORIES WITH RELEVANCE, AND THE   *
000500*    PLAYLIST BUILT FOR THE REQUEST.                             *
000600*                                                    RS 04/03/95 *
000700******************************************************************
000800 01  RECOMMENDATION-REC.
000900     05  RC-USER-ID                  PIC X(10).
001000     05  RC-PRIMARY-MOOD             PIC X(10).
001100     05  RC-CONFIDENCE               PIC 9V9(3).
001200     05  RC-MOOD-DIST.
001300         10  RC-MOOD-TIRED           PIC 9V9(3).
001400         10  RC-MOOD-STRESSED        PIC 9V9(3).
001500         10  RC-MOOD-ENERGETIC       PIC 9V9(3).
001600         10  RC-MOOD-RELAXED         PIC 9V9(3).
001700         10  RC-MOOD-FOCUSED         PIC 9V9(3).
001800         10  RC-MOOD-ANXIOUS         PIC 9V9(3).
001900     05  RC-MOOD-DIST-TBL REDEFINES RC-MOOD-DIST.
002000         10  RC-MOOD-SCORE OCCURS 6 TIMES
002100                           PIC 9V9(3).
002200     05  RC-CATEGORIES.
002300         10  RC-CAT-1                PIC X(15).
002400         10  RC-CAT-2                PIC X(15).
002500         10  RC-CAT-3                PIC X(15).
002600         10  RC-CAT-4                PIC X(15).
002700     05  RC-CAT-TBL REDEFINES RC-CATEGORIES.
002800         10  RC-CAT-NAME OCCURS 4 TIMES
002900                          PIC X(15).
003000     05  RC-RELEVANCES.
003100         10  RC-REL-1                PIC 9V9(3).
003200         10  RC-REL-2                PIC 9V9(3).
003300         10  RC-REL-3                PIC 9V9(3).
003400         10  RC-REL-4                PIC 9V9(3).
003500     05  RC-REL-TBL REDEFINES RC-RELEVANCES.
003600         10  RC-REL-SCORE OCCURS 4 TIMES
003700                           PIC 9V9(3).
003800     05  RC-PLAYLIST-NAME            PIC X(20).
003900     05  RC-SONG-COUNT               PIC 9(3).
004000     05  RC-TOTAL-DURATION           PIC 9(5).
004100     05  RC-REASONING                PIC X(120).
004200     05  FILLER                      PIC X(05) VALUE SPACES.
