000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  WRDSTRP.
000400 AUTHOR. R. SOTELO.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/04/95.
000700 DATE-COMPILED. 04/04/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*     STRIPS EVERY NON-ALPHABETIC CHARACTER OUT OF A SINGLE
001300*     SENTIMENT-DICTIONARY WORD BEFORE MOODREC LOOKS IT UP IN
001400*     THE KEYWORD TABLES.  PUNCTUATION, DIGITS AND THE APOSTROPHE
001500*     IN WORDS LIKE "DON'T" ARE DROPPED; LETTERS KEEP THEIR
001600*     ORIGINAL POSITION RELATIVE TO EACH OTHER, LEFT-JUSTIFIED.
001700*
001800*     CALLED ONCE PER WORD OUT OF 200-SENTIMENT-ANALYSIS IN
001900*     MOODREC.  NO FILES, NO WORKING STORAGE CARRIED BETWEEN
002000*     CALLS.
002100*
002200*****************************************************************
002300*    CHANGE LOG
002400*    ----------
002500*    04/04/95  RS  010  ORIGINAL VERSION - TICKET MR-004.
002600*    11/02/95  RS  014  TRIM TRAILING SPACES BEFORE COUNTING -
002700*                       SHORT WORDS WERE COMING BACK ONE HIGH.
002800*    06/19/96  TGD 022  WIDENED WORK-FIELD TO X(20) TO MATCH THE
002900*                       LONGEST DICTIONARY ENTRY (EXTREMELY).
003000*    02/10/98  RS  031  ADDED WORD-IN-HALVES REDEFINES FOR THE
003100*                       SYSOUT TRACE DISPLAY - SEE 100-STRIP-CHAR.
003200*    09/30/98  AK  036  Y2K REVIEW - PROGRAM CARRIES NO DATE
003300*                       FIELDS.  NO CHANGE REQUIRED.  SIGNED OFF.
003400*    03/14/00  RS  041  CLASS TEST NOW CHECKS IS ALPHABETIC
003500*                       INSTEAD OF A RANGE COMPARE - CAUGHT A
003600*                       LOWER-CASE ACCENT CHARACTER BUG IN PROD.
003700*    07/08/03  TGD 047  NO FUNCTIONAL CHANGE - RECOMPILED UNDER
003800*                       NEW COMPILE PROC MRCOMP2.
003900*****************************************************************
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900 
005000 WORKING-STORAGE SECTION.
005100 01  MISC-FIELDS.
005200     05  WS-IN-PTR               PIC S9(4) COMP.
005300     05  WS-OUT-PTR              PIC S9(4) COMP.
005400     05  FILLER                  PIC X(04) VALUE SPACES.
005500 
005600 LINKAGE SECTION.
005700 01  WORD-IN                     PIC X(20).
005800 01  WORD-IN-TBL REDEFINES WORD-IN.
005900     05  WORD-IN-CHAR OCCURS 20 TIMES
006000                      PIC X(01).
006100 01  WORD-IN-HALVES REDEFINES WORD-IN.
006200     05  WORD-IN-LEFT            PIC X(10).
006300     05  WORD-IN-RIGHT           PIC X(10).
006400 01  WORD-OUT                    PIC X(20).
006500 01  WORD-OUT-TBL REDEFINES WORD-OUT.
006600     05  WORD-OUT-CHAR OCCURS 20 TIMES
006700                       PIC X(01).
006800 01  RETURN-LTH                  PIC S9(4) COMP.
006900 
007000 PROCEDURE DIVISION USING WORD-IN, WORD-OUT, RETURN-LTH.
007100     MOVE SPACES TO WORD-OUT.
007200     MOVE ZERO TO WS-OUT-PTR.
007300     PERFORM 100-STRIP-CHAR THRU 100-EXIT
007400             VARYING WS-IN-PTR FROM 1 BY 1 UNTIL WS-IN-PTR > 20.
007500     MOVE WS-OUT-PTR TO RETURN-LTH.
007600     GOBACK.
007700 
007800 100-STRIP-CHAR.
007900*    02/10/98 RS - ONLY COPY THE CHARACTER FORWARD WHEN IT IS
008000*                  A-TO-Z OR a-TO-z.  EVERYTHING ELSE IS DROPPED,
008100*                  WHICH CLOSES UP THE GAP THE APOSTROPHE OR
008200*                  PUNCTUATION MARK WOULD HAVE LEFT BEHIND.
008300     IF WORD-IN-CHAR(WS-IN-PTR) IS ALPHABETIC
008400         ADD 1 TO WS-OUT-PTR
008500         MOVE WORD-IN-CHAR(WS-IN-PTR)
008600                       TO WORD-OUT-CHAR(WS-OUT-PTR)
008700     END-IF.
008800 100-EXIT.
008900     EXIT.
