000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  SCRCLC.
000400 AUTHOR. R. SOTELO.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/04/95.
000700 DATE-COMPILED. 04/04/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*     SCORE CLAMP/ROUND UTILITY.  EVERY MOOD AND SENTIMENT SCORE
001300*     IN MOODREC PASSES THROUGH HERE AT LEAST ONCE BEFORE IT IS
001400*     STORED OR WRITTEN.  TWO OPERATIONS, SELECTED BY A ONE-BYTE
001500*     SWITCH, CALC-TYPE-SW:
001600*
001800*         C  =  CLAMP ONLY      - FORCE INTO 0.000 - 1.000.
001900*         R  =  ROUND AND CLAMP - ROUND HALF-UP TO 3 DECIMALS
002000*                                 OUT OF A 5-DECIMAL WORKING
002100*                                 FIGURE, THEN CLAMP.
002200*
002300*****************************************************************
002400*    CHANGE LOG
002500*    ----------
002600*    04/04/95  RS  011  ORIGINAL VERSION - TICKET MR-004.
002700*    11/02/95  RS  015  ADDED ROUND-AND-CLAMP BRANCH - THE
002800*                       TIME-CONTEXT BLEND NEEDED HALF-UP
002900*                       ROUNDING, CLAMP-ONLY WAS TRUNCATING.
003000*    06/19/96  TGD 023  RAW-SCORE WIDENED TO 5 DECIMALS - 3 WAS
003100*                       LOSING PRECISION ON THE 70/30 BLEND.
003200*    09/30/98  AK  037  Y2K REVIEW - PROGRAM CARRIES NO DATE
003300*                       FIELDS.  NO CHANGE REQUIRED.  SIGNED OFF.
003400*    02/11/99  RS  040  ADDED SCORE-CALC-REC-ALT REDEFINES SO
003500*                       1000-ABEND-RTN CALLERS CAN DUMP THE WHOLE
003600*                       LINKAGE RECORD TO SYSOUT IN ONE MOVE.
003700*    07/08/03  TGD 048  NO FUNCTIONAL CHANGE - RECOMPILED UNDER
003800*                       NEW COMPILE PROC MRCOMP2.
003850*    05/14/07  RS  061  ADDED FINAL-SCORE-DSP REDEFINES - RPT
003860*                       PROGRAMMERS KEPT ASKING TO SEE THE
003870*                       CLAMPED FIGURE IN DISPLAY FORM WITHOUT
003880*                       UNPACKING COMP-3 BY HAND AT A DUMP.
003900*****************************************************************
004000 
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600 
004700 DATA DIVISION.
004800 FILE SECTION.
004900 
005000 WORKING-STORAGE SECTION.
005100 01  MISC-FIELDS.
005200     05  FILLER                  PIC X(01) VALUE SPACES.
005300 
005400 LINKAGE SECTION.
005500 01  SCORE-CALC-REC.
005600     05  CALC-TYPE-SW            PIC X.
005700         88  CLAMP-ONLY           VALUE "C".
005800         88  ROUND-AND-CLAMP      VALUE "R".
005900     05  RAW-SCORE               PIC S9V9(5) COMP-3.
006000     05  FINAL-SCORE             PIC S9V999 COMP-3.
006100     05  FILLER                  PIC X(02) VALUE SPACES.
006200 01  RAW-SCORE-ALT REDEFINES SCORE-CALC-REC.
006300     05  FILLER                  PIC X(01).
006400     05  RAW-SCORE-U             PIC 9V9(5) COMP-3.
006500     05  FINAL-SCORE-U           PIC 9V999 COMP-3.
006600     05  FILLER                  PIC X(02).
006700 01  SCORE-CALC-REC-ALT REDEFINES SCORE-CALC-REC.
006800     05  SCORE-CALC-DUMP         PIC X(10).
006850 01  FINAL-SCORE-DSP-REC REDEFINES SCORE-CALC-REC.
006860     05  FILLER                  PIC X(05).
006870     05  FINAL-SCORE-DSP         PIC 9V999.
006880     05  FILLER                  PIC X(01).
006900
007000 01  RETURN-CD                   PIC 9(4) COMP.
007100 
007200 PROCEDURE DIVISION USING SCORE-CALC-REC, RETURN-CD.
007300     IF CLAMP-ONLY
007400         PERFORM 100-CLAMP-ONLY THRU 100-EXIT
007500     ELSE IF ROUND-AND-CLAMP
007600         PERFORM 200-ROUND-AND-CLAMP THRU 200-EXIT.
007700 
007800     MOVE ZERO TO RETURN-CD.
007900     GOBACK.
008000 
008100 100-CLAMP-ONLY.
008200     MOVE RAW-SCORE TO FINAL-SCORE.
008300     IF FINAL-SCORE > 1.000
008400         MOVE 1.000 TO FINAL-SCORE.
008500     IF FINAL-SCORE < 0.000
008600         MOVE 0.000 TO FINAL-SCORE.
008700 100-EXIT.
008800     EXIT.
008900 
009000 200-ROUND-AND-CLAMP.
009100*    11/02/95 RS - HALF-UP ROUNDING OF THE 5-DECIMAL BLEND
009200*                  FIGURE DOWN TO THE 3 DECIMALS EVERY OTHER
009300*                  SCORE FIELD IN THE SYSTEM CARRIES.
009400     COMPUTE FINAL-SCORE ROUNDED = RAW-SCORE.
009500     IF FINAL-SCORE > 1.000
009600         MOVE 1.000 TO FINAL-SCORE.
009700     IF FINAL-SCORE < 0.000
009800         MOVE 0.000 TO FINAL-SCORE.
009900 200-EXIT.
010000     EXIT.
